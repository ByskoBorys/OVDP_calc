000100*---------------------------------------------------------------
000200* FDBNDMS.CBL
000300* Securities master record - one row per ISIN.  Fixed length,
000400* sequential, loaded whole into BOND-TABLE at the start of a
000500* run and never rewritten by this system (the feed itself is
000600* built upstream from the central bank's bond list).
000700*
000800* Fields BM-PAR-VALUE, BM-COUPON-PER-YEAR, BM-COUPON-RATE and
000900* BM-CURRENCY-CD may arrive blank/zero on the feed; the caller
001000* is responsible for applying the shop defaults (see
001100* 3300-NORMALIZE-BOND-FIELDS in BNDCALC01).  BM-DATE-MATURITY
001200* is the one field this system will not default - no maturity,
001300* no calculation.
001400*---------------------------------------------------------------
001500* 03/14/89  RJH  INITIAL RELEASE (REQ BOF-114).
001600* 11/09/98  LMK  Y2K - DATE-ISSUE/DATE-MATURITY CARRY A FULL
001700*                4-DIGIT CENTURY ALREADY, NO CONVERSION NEEDED
001800*                (Y2K PROJECT TASK 447).
001900*---------------------------------------------------------------
002000     FD  BOND-MASTER-FILE
002100         LABEL RECORDS ARE STANDARD.
002200
002300     01  BM-BOND-RECORD.
002400         05  BM-ISIN                     PIC X(12).
002500         05  BM-BOND-TYPE                PIC X(20).
002600         05  BM-CURRENCY-CD              PIC X(03).
002700         05  BM-DATE-ISSUE               PIC 9(08).
002800         05  BM-DATE-ISSUE-R REDEFINES BM-DATE-ISSUE.
002900             10  BM-ISS-CCYY             PIC 9(04).
003000             10  BM-ISS-MM               PIC 9(02).
003100             10  BM-ISS-DD               PIC 9(02).
003200         05  BM-PAR-VALUE                PIC S9(09)V99.
003300         05  BM-COUPON-PER-YEAR          PIC 9(02).
003400         05  BM-DATE-MATURITY            PIC 9(08).
003500         05  BM-DATE-MATURITY-R REDEFINES BM-DATE-MATURITY.
003600             10  BM-MAT-CCYY             PIC 9(04).
003700             10  BM-MAT-MM               PIC 9(02).
003800             10  BM-MAT-DD               PIC 9(02).
003900         05  BM-COUPON-RATE              PIC S9(02)V9(06).
004000         05  FILLER                      PIC X(20).
