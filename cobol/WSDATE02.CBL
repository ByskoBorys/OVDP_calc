000100*---------------------------------------------------------------
000200* WSDATE02.CBL
000300* Working storage for ACT/365 day-count arithmetic - serial
000400* day-number conversion, leap-year test and the two month
000500* tables the coupon-date stepping routines search.  COPY into
000600* WORKING-STORAGE SECTION.  The PERFORM paragraphs that use
000700* these fields (8000-DATE-TO-SERIAL, 8100-SERIAL-TO-DATE,
000800* 8200-DAYS-BETWEEN, 8300-IS-LEAP-YEAR, and the coupon-date
000900* month-stepping paragraphs) are carried in the calling
001000* program, following the shop's practice of never COPYing
001100* PROCEDURE DIVISION text (see Date05 notes).
001200*
001300* Serial day numbers here are "days since 01/01/0001" on the
001400* proleptic Gregorian calendar - field DT-SERIAL-1 holds 1 for
001500* that date.  Only differences between two serial numbers are
001600* ever used (ACT/365 day counts), so the choice of epoch does
001700* not matter; it is chosen so every intermediate quantity in
001800* the leap-day count stays positive and COBOL's truncating
001900* integer division behaves as an ordinary INTEGER() floor.
002000*---------------------------------------------------------------
002100* 01/22/90  LMK  INITIAL RELEASE WITH THE BISECTION YIELD
002200*                SOLVER (REQ BOF-151).
002300* 11/09/98  LMK  Y2K - DT-WORK-CCYYMMDD AND THE REDEFINES BELOW
002400*                WERE ALREADY 4-DIGIT CENTURY; NO CHANGE MADE,
002500*                LOGGED FOR THE Y2K AUDIT (Y2K PROJECT TASK
002600*                447).
002700* 04/02/04  TNW  ADDED DT-NEXT-JAN1-SERIAL, DT-ADJ-DAY-OF-YEAR
002800*                AND DT-MONTH-LENGTH FOR 8100-SERIAL-TO-DATE'S
002900*                YEAR-ESTIMATE CORRECTION LOOP (REQ BOF-255).
003000* 01/19/09  SMV  SERIAL-DATE AND DIVIDE WORK FIELDS HAD PICKED UP
003100*                COMP USAGE, WHICH NO BOND OPERATIONS PROGRAM
003200*                HAS EVER CARRIED - CONVERTED BACK TO ORDINARY
003300*                ZONED DISPLAY, NO PIC WIDTHS CHANGED (REQ
003400*                BOF-280).
003500*---------------------------------------------------------------
003600 77  DT-SERIAL-1                 PIC 9(7).
003700 77  DT-SERIAL-2                 PIC 9(7).
003800 77  DT-DAYS-BETWEEN             PIC S9(7).
003900
004000 77  DT-WORK-CCYYMMDD            PIC 9(8).
004100 01  DT-WORK-DATE-R REDEFINES DT-WORK-CCYYMMDD.
004200     05  DT-WORK-CCYY            PIC 9(4).
004300     05  DT-WORK-MM              PIC 9(2).
004400     05  DT-WORK-DD              PIC 9(2).
004500
004600 77  DT-LEAP-SWITCH              PIC X.
004700     88  DT-IS-LEAP-YEAR             VALUE "Y".
004800     88  DT-NOT-LEAP-YEAR            VALUE "N".
004900
005000 77  DT-DIVIDE-QUOTIENT          PIC 9(7).
005100 77  DT-DIVIDE-REMAINDER         PIC 9(7).
005200 77  DT-YEAR-WORK                PIC 9(4).
005300 77  DT-YEAR-LESS-1              PIC 9(4).
005400 77  DT-LEAP-DAYS-BEFORE         PIC 9(4).
005500 77  DT-TOTAL-MONTHS             PIC S9(6).
005600 77  DT-SERIAL-AT-JAN1           PIC 9(7).
005700 77  DT-NEXT-JAN1-SERIAL         PIC 9(7).
005800 77  DT-DAY-OF-YEAR              PIC 9(4).
005900 77  DT-ADJ-DAY-OF-YEAR          PIC 9(4).
006000 77  DT-MONTHS-TO-STEP           PIC 9(4).
006100 77  DT-MONTH-LENGTH             PIC 9(2).
006200
006300*---------------------------------------------------------------
006400* Cumulative days before the 1st of each month, non-leap year.
006500* February onward gets +1 inside 8100-SERIAL-TO-DATE when the
006600* year in question is a leap year.
006700*---------------------------------------------------------------
006800 01  DT-MONTH-CUM-DAYS-TABLE.
006900     05  FILLER                  PIC 9(3) VALUE 000.
007000     05  FILLER                  PIC 9(3) VALUE 031.
007100     05  FILLER                  PIC 9(3) VALUE 059.
007200     05  FILLER                  PIC 9(3) VALUE 090.
007300     05  FILLER                  PIC 9(3) VALUE 120.
007400     05  FILLER                  PIC 9(3) VALUE 151.
007500     05  FILLER                  PIC 9(3) VALUE 181.
007600     05  FILLER                  PIC 9(3) VALUE 212.
007700     05  FILLER                  PIC 9(3) VALUE 243.
007800     05  FILLER                  PIC 9(3) VALUE 273.
007900     05  FILLER                  PIC 9(3) VALUE 304.
008000     05  FILLER                  PIC 9(3) VALUE 334.
008100 01  FILLER REDEFINES DT-MONTH-CUM-DAYS-TABLE.
008200     05  DT-MONTH-CUM-DAYS OCCURS 12 TIMES
008300                               PIC 9(3)
008400                               INDEXED BY DT-CUM-INDEX.
008500
008600*---------------------------------------------------------------
008700* Days in each month, non-leap year (February is clamped to
008800* 29 by 8300-IS-LEAP-YEAR wherever the month-stepping routine
008900* needs the true length of February).
009000*---------------------------------------------------------------
009100 01  DT-MONTH-DAYS-TABLE.
009200     05  FILLER                  PIC 9(2) VALUE 31.
009300     05  FILLER                  PIC 9(2) VALUE 28.
009400     05  FILLER                  PIC 9(2) VALUE 31.
009500     05  FILLER                  PIC 9(2) VALUE 30.
009600     05  FILLER                  PIC 9(2) VALUE 31.
009700     05  FILLER                  PIC 9(2) VALUE 30.
009800     05  FILLER                  PIC 9(2) VALUE 31.
009900     05  FILLER                  PIC 9(2) VALUE 31.
010000     05  FILLER                  PIC 9(2) VALUE 30.
010100     05  FILLER                  PIC 9(2) VALUE 31.
010200     05  FILLER                  PIC 9(2) VALUE 30.
010300     05  FILLER                  PIC 9(2) VALUE 31.
010400 01  FILLER REDEFINES DT-MONTH-DAYS-TABLE.
010500     05  DT-DAYS-IN-MONTH OCCURS 12 TIMES
010600                               PIC 9(2)
010700                               INDEXED BY DT-DIM-INDEX.
