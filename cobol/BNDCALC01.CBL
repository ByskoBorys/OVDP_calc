000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNDCALC01.
000300 AUTHOR. R J HANLEY.
000400 INSTALLATION. BOND OPERATIONS - FIXED INCOME SUPPORT.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*-----------------------------------------------------------------
000900* BNDCALC01 - OVDP SECURITIES CALCULATOR
001000* 
001100* READS THE SECURITIES MASTER (BOND-MASTER-FILE) INTO A TABLE,
001200* THEN READS A FILE OF CALCULATION REQUESTS (CALC-REQUEST-FILE)
001300* AND FOR EACH REQUEST PRINTS ONE OF -
001400*     S  SECONDARY MARKET PRICE FROM YIELD (SIM OR YTM)
001500*     P  PRIMARY MARKET (AUCTION) PRICE FROM YIELD (SIM/MINFIN)
001600*     Y  YIELD FROM A GIVEN DIRTY PRICE (SECONDARY OR PRIMARY)
001700*     C  FUTURE COUPON/REDEMPTION CASH FLOW SCHEDULE
001800*     T  BUY/SELL TRADE PROFIT AND LOSS
001900* ON THE RESULTS-REPORT PRINT FILE.  ONE REQUEST PER INPUT
002000* RECORD, PROCESSED IN THE ORDER THEY ARE READ.
002100*-----------------------------------------------------------------
002200*                     C H A N G E   L O G
002300*-----------------------------------------------------------------
002400* 03/14/89  RJH  INITIAL RELEASE - SECONDARY MARKET SIM PRICING
002500*                ONLY (REQ BOF-114).
002600* 07/02/89  RJH  ADDED YTM (COMPOUND) SECONDARY PRICING AND THE
002700*                YIELD-FROM-PRICE CLOSED FORM FOR SIM (REQ
002800*                BOF-121).
002900* 01/22/90  LMK  ADDED THE BISECTION SOLVER FOR YTM AND THE
003000*                PRIMARY MARKET MINFIN PRICING/YIELD (REQ
003100*                BOF-151).
003200* 06/09/90  LMK  ADDED REQUEST TYPE C - COUPON/REDEMPTION CASH
003300*                FLOW SCHEDULE (REQ BOF-159).
003400* 11/30/91  TNW  ADDED REQUEST TYPE T - TRADE PROFIT AND LOSS
003500*                (REQ BOF-188).
003600* 04/17/92  TNW  COUPON DATE STEPPING NOW CLAMPS SHORT MONTHS -
003700*                A 31ST-OF-MONTH ISSUE STEPPING INTO A 28-DAY
003800*                FEBRUARY WAS DROPPING A COUPON (REQ BOF-196).
003900* 09/02/93  RJH  ACCRUED INTEREST WAS USING THE FULL COUPON
004000*                PERIOD INSTEAD OF THE ACT/365 DAY COUNT WHEN
004100*                SETTLEMENT FELL EXACTLY ON THE LAST COUPON
004200*                DATE (REQ BOF-204).
004300* 02/14/95  TNW  PRIMARY MARKET REQUESTS NOW REJECT AN ISIN NOT
004400*                CARRYING A MATURITY DATE INSTEAD OF ABENDING
004500*                ON A ZERO DIVIDE (REQ BOF-219).
004600* 11/09/98  LMK  Y2K - ALL DATE FIELDS IN THIS PROGRAM AND ITS
004700*                COPYBOOKS ALREADY CARRY A FULL 4-DIGIT CENTURY;
004800*                ITERATION AND ROW-COUNT FIELDS REWORKED TO
004900* TO CLEAR THE Y2K AUDIT CLEANLY (Y2K
005000*                PROJECT TASK 447).
005100* 03/03/99  LMK  Y2K - REGRESSION RERUN AGAINST THE 1999/2000/
005200*                2001 TEST DECK, NO FURTHER CHANGE REQUIRED
005300*                (Y2K PROJECT TASK 447).
005400* 08/30/01  TNW  TRADE REQUESTS NOW CARRY COUPONS RECEIVED
005500*                DURING THE HOLDING PERIOD ON THEIR OWN DETAIL
005600*                LINES INSTEAD OF FOLDING THEM INTO THE SALE
005700*                PROCEEDS (REQ BOF-241).
005800* 05/19/04  TNW  WIDENED CR-SELL-YIELD-PCT TO MATCH CR-YIELD-PCT
005900*                AFTER A PRIMARY-ISSUE SELL YIELD TRUNCATED ON A
006000*                HIGH-COUPON DISCOUNT BOND (REQ BOF-258).
006100* 02/08/06  SMV  A ZERO-RATE (STRIP-LIKE) ISIN WITH MORE THAN ONE
006200*                FUTURE COUPON DATE WAS PRICING OFF YTM/MINFIN
006300*                INSTEAD OF SIM - 5000/5100/5200/5300 NOW TAKE
006400*                THE SIM BRANCH WHENEVER WS-COUPON-AMT IS ZERO,
006500*                NOT JUST WHEN ONLY ONE FLOW REMAINS (REQ
006600*                BOF-271).
006700* 02/08/06  SMV  A CALCULATION RUN ON THE MATURITY DATE ITSELF
006800*                LEFT WS-FUTURE-FLOW-COUNT AT ZERO, WHICH FAILED
006900*                THE OLD "= 1" TEST AND PRICED THROUGH THE
007000*                BISECTION SOLVER WITH NO FLOWS TO DISCOUNT -
007100*                DIRTY PRICE CAME OUT ZERO.  CHANGED THE SIM
007200*                TEST TO FLOW-COUNT NOT > 1 IN THE SAME FOUR
007300*                PARAGRAPHS (REQ BOF-271).
007400* 11/14/07  SMV  A HIGH-COUPON LONG-TENOR ISIN COULD STEP ALL 50
007500*                BACKWARD DATES WITHOUT REACHING THE ISSUE DATE,
007600*                DRIVING WS-SCHED-ROW-COUNT TO 51 AND WRITING
007700*                PAST THE END OF THE 50-ROW COUPON-SCHEDULE
007800*                TABLE.  WS-MAX-SCHED-ROWS CUT TO 49 SO THE
007900*                MATURITY ROW PLUS THE WORST-CASE STEP COUNT
008000*                NEVER EXCEEDS THE TABLE SIZE (REQ BOF-266).
008100* 06/03/08  PDQ  TYPE T TRADE REQUESTS WERE DROPPING A COUPON
008200*                PAID EXACTLY ON THE SELL DATE (THE WINDOW TEST
008300*                WAS STRICTLY LESS THAN), AND WERE DROPPING THE
008400*                REDEMPTION PAR ENTIRELY WHEN THE BOND MATURED
008500*                INSIDE THE HOLDING PERIOD, SINCE 6110 SUMMED
008600*                THE BARE COUPON RATE INSTEAD OF THE SCHEDULE'S
008700*                OWN PER-ROW FLOW AMOUNT.  WINDOW IS NOW BUY
008800*                DATE EXCLUSIVE TO SELL DATE INCLUSIVE, AND THE
008900*                TOTAL IS BUILT FROM 4320'S FLOW AMOUNT SO PAR
009000*                IS PICKED UP ON A MATURING ROW (REQ BOF-274).
009100* 09/22/08  PDQ  5021-DISCOUNT-ONE-FLOW WAS ADDING EACH
009200*                DISCOUNTED COUPON STRAIGHT INTO THE 2-DECIMAL
009300*                WS-DIRTY-PRICE, SO EVERY FLOW GOT ROUNDED TO
009400*                THE PENNY BEFORE THE NEXT ONE WAS ADDED ON TOP -
009500*                A MULTI-COUPON BOND COULD LOSE UP TO A CENT OF
009600*                DISCOUNTING PER REMAINING FLOW, FEEDING BAD
009700*                NUMBERS INTO THE R9 BISECTION SOLVER AND THE
009800*                R10 TRADE P&L RIGHT BEHIND IT.  FLOWS NOW
009900*                ACCUMULATE IN WS-DIRTY-PRICE-ACCUM AT FULL
010000*                WORKING PRECISION AND ARE ROUNDED INTO
010100*                WS-DIRTY-PRICE ONLY ONCE, AFTER THE LOOP
010200*                FINISHES (REQ BOF-278).
010300* 09/22/08  PDQ  4500-COMPUTE-ACCRUED-INTEREST TRUNCATED AI
010400*                TOWARD ZERO INSTEAD OF ROUNDING - ADDED ROUNDED
010500*                TO THE COMPUTE SO AI, AND THE CLEAN PRICE
010600*                DERIVED FROM IT, COME OUT COMMERCIALLY ROUNDED
010700*                LIKE EVERY OTHER REPORTED AMOUNT (REQ BOF-278).
010800* 01/19/09  SMV  THIS SHOP HAS NEVER CARRIED A PACKED OR BINARY
010900*                FIELD IN ANY BOND OPERATIONS PROGRAM - AN AUDIT
011000*                FOUND COMP AND COMP-3 CREEPING INTO THE COUPON,
011100*                PRICING, YIELD AND BISECTION WORK FIELDS HERE
011200*                AND IN WSDATE02'S SERIAL-DATE FIELDS.  ALL
011300*                CONVERTED BACK TO ORDINARY ZONED DISPLAY; NO
011400*                PIC WIDTH OR DECIMAL PLACES CHANGED (REQ
011500*                BOF-280).
011600* 01/19/09  SMV  9410-WRITE-ONE-TRADE-COUPON PRINTED THE BARE
011700*                PER-PERIOD WS-COUPON-AMT ON EACH COUPON LINE,
011800*                SO A MATURITY ROW FALLING INSIDE THE TRADE
011900*                WINDOW SHOWED ITS COUPON BUT NOT ITS REDEMPTION
012000*                PAR ON THAT LINE (PAR ONLY SHOWED UP FOLDED
012100*                INTO THE TOTALS LINE).  PARAGRAPH NOW PERFORMS
012200*                4320-COMPUTE-FLOW-AMOUNT AND PRINTS
012300*                WS-FLOW-AMOUNT, THE SAME AS 6110 (REQ BOF-281).
012400* 01/19/09  SMV  THE BOF-266 FIX NARROWED "50 BACKWARD STEPS"
012500*                FROM SPEC TO A 49-STEP CAP SO THE SCHEDULE
012600*                WOULD FIT THE EXISTING 50-ROW TABLE, INSTEAD OF
012700*                SIZING THE TABLE TO THE RULE.  COUPON-SCHEDULE
012800*                WIDENED TO OCCURS 51 (1 MATURITY ROW PLUS THE
012900*                FULL 50 BACKWARD STEPS) AND WS-MAX-SCHED-ROWS
013000*                RESTORED TO 50 (REQ BOF-282).
013100*-----------------------------------------------------------------
013200
013300 ENVIRONMENT DIVISION.
013400 CONFIGURATION SECTION.
013500 SPECIAL-NAMES.
013600     C01 IS TOP-OF-FORM.
013700
013800 INPUT-OUTPUT SECTION.
013900 FILE-CONTROL.
014000
014100     COPY "SLBNDMS.CBL".
014200
014300*-----------------------------------------------------------------
014400* CLBNDREQ.CBL (CARRIED IN-LINE) - ONE CALCULATION REQUEST PER
014500* RECORD, BUILT BY THE FRONT-OFFICE REQUEST-ENTRY SYSTEM AHEAD
014600* OF THIS JOB.
014700*-----------------------------------------------------------------
014800     SELECT CALC-REQUEST-FILE
014900         ASSIGN TO "BNDREQ"
015000         ORGANIZATION IS SEQUENTIAL.
015100
015200     SELECT RESULTS-REPORT
015300         ASSIGN TO PRINTER
015400         ORGANIZATION IS LINE SEQUENTIAL.
015500
015600 DATA DIVISION.
015700 FILE SECTION.
015800
015900     COPY "FDBNDMS.CBL".
016000
016100*-----------------------------------------------------------------
016200* ONE CALCULATION PER RECORD.  REQ-TYPE DRIVES THE WHOLE OF
016300* SECTION 3000.  FIELDS NOT USED BY A GIVEN REQUEST TYPE ARE
016400* LEFT BLANK/ZERO ON THE FEED AND IGNORED.
016500*-----------------------------------------------------------------
016600 FD  CALC-REQUEST-FILE
016700     LABEL RECORDS ARE STANDARD.
016800 01  CR-REQUEST-RECORD.
016900     05  CR-REQ-TYPE                 PIC X(01).
017000         88  CR-IS-SECONDARY-PRICE           VALUE "S".
017100         88  CR-IS-PRIMARY-PRICE             VALUE "P".
017200         88  CR-IS-YIELD                     VALUE "Y".
017300         88  CR-IS-CASHFLOW                  VALUE "C".
017400         88  CR-IS-TRADE                     VALUE "T".
017500     05  CR-ISIN                      PIC X(12).
017600     05  CR-CALC-DATE                 PIC 9(08).
017700     05  CR-YIELD-PCT                 PIC S9(03)V9(04).
017800     05  CR-PRICE-DIRTY               PIC S9(09)V99.
017900     05  CR-SELL-DATE                 PIC 9(08).
018000     05  CR-SELL-YIELD-PCT            PIC S9(03)V9(04).
018100     05  FILLER                       PIC X(30).
018200
018300*-----------------------------------------------------------------
018400* ONE PRINT LINE.  ALL REPORT DETAIL IS BUILT IN WORKING-STORAGE
018500* AND MOVED HERE JUST BEFORE THE WRITE (SEE WRITE-TO-PRINTER).
018600*-----------------------------------------------------------------
018700 FD  RESULTS-REPORT
018800     LABEL RECORDS ARE OMITTED.
018900 01  RR-PRINT-LINE                   PIC X(132).
019000
019100 WORKING-STORAGE SECTION.
019200
019300*-----------------------------------------------------------------
019400* DAY-COUNT WORKING STORAGE (SERIAL DAY NUMBER, LEAP-YEAR TEST,
019500* MONTH TABLES).  PARAGRAPHS THAT USE THESE FIELDS ARE CARRIED
019600* HERE IN BNDCALC01 ITSELF - SEE WSDATE02.CBL.
019700*-----------------------------------------------------------------
019800     COPY "WSDATE02.CBL".
019900
020000*-----------------------------------------------------------------
020100* SECURITIES MASTER TABLE.  LOADED ONCE AT START OF RUN BY
020200* 2000-LOAD-BOND-TABLE (SAME SHAPE AS THE STATE TABLE IN
020300* VNBYNM02) AND SEARCHED ONCE PER REQUEST BY ISIN.
020400*-----------------------------------------------------------------
020500 77  WS-MAX-BOND-ROWS             PIC 9(04) VALUE 500.
020600 77  WS-BOND-ROW-COUNT            PIC 9(04) VALUE ZERO.
020700 77  WS-BOND-FILE-AT-END          PIC X       VALUE "N".
020800     88  BOND-FILE-AT-END                 VALUE "Y".
020900
021000 01  BOND-TABLE-AREA.
021100     05  BOND-TABLE OCCURS 500 TIMES
021200         INDEXED BY BT-INDEX BT-SRCH-INDEX.
021300         10  BT-ISIN                  PIC X(12).
021400         10  BT-BOND-TYPE             PIC X(20).
021500         10  BT-CURRENCY-CD           PIC X(03).
021600         10  BT-DATE-ISSUE            PIC 9(08).
021700         10  BT-DATE-ISSUE-R REDEFINES BT-DATE-ISSUE.
021800             15  BT-ISS-CCYY              PIC 9(04).
021900             15  BT-ISS-MM                PIC 9(02).
022000             15  BT-ISS-DD                PIC 9(02).
022100         10  BT-PAR-VALUE             PIC S9(09)V99.
022200         10  BT-COUPON-PER-YEAR       PIC 9(02).
022300         10  BT-DATE-MATURITY         PIC 9(08).
022400         10  BT-DATE-MATURITY-R REDEFINES BT-DATE-MATURITY.
022500             15  BT-MAT-CCYY              PIC 9(04).
022600             15  BT-MAT-MM                PIC 9(02).
022700             15  BT-MAT-DD                PIC 9(02).
022800         10  BT-COUPON-RATE           PIC S9(02)V9(06).
022900
023000*-----------------------------------------------------------------
023100* REQUEST-FILE AND BATCH-CONTROL SWITCHES/COUNTERS.
023200*-----------------------------------------------------------------
023300 77  WS-REQUEST-FILE-AT-END       PIC X       VALUE "N".
023400     88  REQUEST-FILE-AT-END              VALUE "Y".
023500 77  WS-REQ-READ-COUNT            PIC 9(06) VALUE ZERO.
023600 77  WS-REQ-PROCESSED-COUNT       PIC 9(06) VALUE ZERO.
023700 77  WS-REQ-REJECTED-COUNT        PIC 9(06) VALUE ZERO.
023800
023900 77  WS-LINE-COUNT                PIC 9(03) VALUE ZERO.
024000 77  WS-PAGE-NUMBER               PIC 9(04) VALUE ZERO.
024100 77  WS-MAXIMUM-LINES             PIC 9(03) VALUE 55.
024200
024300 77  WS-RUN-DATE-YYMMDD           PIC 9(06).
024400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
024500     05  RD-YY                        PIC 9(02).
024600     05  RD-MM                        PIC 9(02).
024700     05  RD-DD                        PIC 9(02).
024800 77  ED-RUN-DATE-DISPLAY          PIC X(08) VALUE SPACE.
024900
025000*-----------------------------------------------------------------
025100* THE BOND CURRENTLY UNDER CALCULATION - MOVED OUT OF BOND-TABLE
025200* BY 3100-FIND-BOND-FOR-REQUEST, THEN DEFAULTED/NORMALIZED BY
025300* 3300-NORMALIZE-BOND-FIELDS.
025400*-----------------------------------------------------------------
025500 77  WS-BOND-FOUND-SWITCH         PIC X       VALUE "N".
025600     88  BOND-WAS-FOUND                   VALUE "Y".
025700     88  BOND-NOT-FOUND                   VALUE "N".
025800 77  WS-BOND-VALID-SWITCH         PIC X       VALUE "N".
025900     88  BOND-IS-VALID                    VALUE "Y".
026000
026100 01  WS-CURRENT-BOND.
026200     05  WS-CUR-ISIN                  PIC X(12).
026300     05  WS-CUR-BOND-TYPE             PIC X(20).
026400     05  WS-CUR-CURRENCY-CD           PIC X(03).
026500     05  WS-CUR-DATE-ISSUE            PIC 9(08).
026600     05  WS-CUR-PAR-VALUE             PIC S9(09)V99.
026700     05  WS-CUR-COUPON-PER-YEAR       PIC 9(02).
026800     05  WS-CUR-DATE-MATURITY         PIC 9(08).
026900     05  WS-CUR-COUPON-RATE           PIC S9(02)V9(06).
027000
027100 77  WS-COUPON-AMT                PIC S9(09)V9(08) VALUE ZERO.
027200 77  WS-STEP-MONTHS               PIC 9(02) VALUE ZERO.
027300
027400*-----------------------------------------------------------------
027500* COUPON SCHEDULE FOR THE BOND CURRENTLY UNDER CALCULATION.
027600* BUILT BACKWARD FROM MATURITY BY 4000-GENERATE-COUPON-DATES,
027700* THEN USED BY EVERY OTHER PARAGRAPH IN THE PROGRAM (ACCRUED
027800* INTEREST, PRICING, YIELD, CASH FLOW, TRADE).  GOOD FOR 1
027900* MATURITY ROW PLUS UP TO 50 BACKWARD STEPS (51 ROWS IN ALL),
028000* WHICH AT A MINIMUM QUARTERLY FREQUENCY COVERS 12 YEARS AND A
028100* HALF TO MATURITY - WELL PAST ANYTHING THE MINISTRY HAS EVER
028200* ISSUED.  WS-MAX-SCHED-ROWS CAPS THE BACKWARD-STEP COUNT AT 50
028300* SO THE MATURITY ROW PLUS THE WORST-CASE STEP COUNT NEVER
028400* EXCEEDS THE 51-ENTRY TABLE (A HIGH-COUPON, LONG-TENOR BOND
028500* WHOSE STEPS NEVER REACH THE ISSUE DATE WAS ONCE OVERRUNNING A
028600* 50-ENTRY TABLE BY ONE ROW WHEN THE CAP WAS STILL 50 - THE
028700* TABLE IS NOW SIZED TO THE CAP INSTEAD OF THE OTHER WAY AROUND
028800* - REQ BOF-266, REQ BOF-282).
028900*-----------------------------------------------------------------
029000 77  WS-MAX-SCHED-ROWS            PIC 9(02) VALUE 50.
029100 77  WS-SCHED-ROW-COUNT           PIC 9(02) VALUE ZERO.
029200 77  WS-SCHED-STEP-COUNT          PIC 9(02) VALUE ZERO.
029300
029400 01  COUPON-SCHEDULE-AREA.
029500     05  COUPON-SCHEDULE OCCURS 51 TIMES
029600         INDEXED BY CS-INDEX CS-SRCH-INDEX.
029700         10  CS-COUPON-DATE           PIC 9(08).
029800         10  CS-COUPON-DATE-R REDEFINES CS-COUPON-DATE.
029900             15  CS-CCYY                  PIC 9(04).
030000             15  CS-MM                    PIC 9(02).
030100             15  CS-DD                    PIC 9(02).
030200
030300*-----------------------------------------------------------------
030400* LAST-COUPON/NEXT-COUPON BRACKET (R3 ACCRUED INTEREST) AND THE
030500* GENERAL-PURPOSE DATE/DAY-COUNT WORK FIELDS SHARED BY THE
030600* PRICING, YIELD AND TRADE PARAGRAPHS.
030700*-----------------------------------------------------------------
030800 77  WS-LAST-COUPON-DATE          PIC 9(08) VALUE ZERO.
030900 77  WS-NEXT-COUPON-DATE          PIC 9(08) VALUE ZERO.
031000 77  WS-FUTURE-FLOW-COUNT         PIC 9(02) VALUE ZERO.
031100 77  WS-DAYS-ACCRUED              PIC S9(05) VALUE ZERO.
031200 77  WS-DAYS-IN-PERIOD            PIC S9(05) VALUE ZERO.
031300 77  WS-DAYS-TO-MATURITY          PIC S9(05) VALUE ZERO.
031400 77  WS-DAYS-FLOW                 PIC S9(05) VALUE ZERO.
031500 77  WS-DAYS-HELD                 PIC S9(05) VALUE ZERO.
031600
031700 77  WS-ACCRUED-INTEREST          PIC S9(09)V99 VALUE ZERO.
031800 77  WS-CALC-DATE                 PIC 9(08) VALUE ZERO.
031900
032000 77  WS-DAYS-DATE-1               PIC 9(08) VALUE ZERO.
032100 77  WS-DAYS-DATE-2               PIC 9(08) VALUE ZERO.
032200 77  WS-ISSUE-MINUS-1-SERIAL      PIC 9(07) VALUE ZERO.
032300 77  WS-SCHED-DONE-SWITCH         PIC X       VALUE "N".
032400     88  SCHEDULE-STEPPING-DONE           VALUE "Y".
032500 77  WS-REV-HALF                  PIC 9(02) VALUE ZERO.
032600 77  WS-SWAP-HOLD                 PIC 9(08) VALUE ZERO.
032700
032800*-----------------------------------------------------------------
032900* PRICING AND YIELD WORK FIELDS.  DISCOUNT-FACTOR ARITHMETIC
033000* AND THE YIELD ITSELF ARE CARRIED AT EXTRA DECIMAL PLACES, ALL
033100* ZONED DISPLAY LIKE EVERY OTHER FIELD IN THIS SHOP, SO THE
033200* FRACTIONAL-EXPONENT YTM TERM (1+Y)**(DAYS/365) DOES NOT LOSE
033300* PRECISION BEFORE THE FINAL 2-DECIMAL ROUNDING.
033400*-----------------------------------------------------------------
033500 77  WS-YIELD-DECIMAL             PIC S9(02)V9(10) VALUE ZERO.
033600 77  WS-YEAR-FRACTION             PIC S9(03)V9(10) VALUE ZERO.
033700 77  WS-DISCOUNT-BASE             PIC S9(03)V9(10) VALUE ZERO.
033800 77  WS-DISCOUNT-FACTOR           PIC S9(03)V9(10) VALUE ZERO.
033900 77  WS-FLOW-AMOUNT               PIC S9(09)V9(08) VALUE ZERO.
034000 77  WS-REDEMPTION-AMT            PIC S9(09)V99 VALUE ZERO.
034100*-----------------------------------------------------------------
034200* 5021-DISCOUNT-ONE-FLOW ADDS ONE DISCOUNTED FLOW AT A TIME INTO
034300* THIS WIDE ACCUMULATOR, NOT DIRECTLY INTO WS-DIRTY-PRICE (WHICH
034400* CARRIES ONLY 2 DECIMALS) - OTHERWISE EACH FLOW GOT TRUNCATED TO
034500* THE PENNY BEFORE THE NEXT ONE WAS ADDED ON TOP, AND A BOND WITH
034600* SEVERAL REMAINING COUPONS COULD LOSE UP TO A PENNY PER FLOW OF
034700* DISCOUNTING ROUND-OFF (REQ BOF-278).  5020/5120 MOVE THIS INTO
034800* WS-DIRTY-PRICE, ROUNDED, ONCE, AFTER ALL FLOWS ARE SUMMED.
034900*-----------------------------------------------------------------
035000 77  WS-DIRTY-PRICE-ACCUM         PIC S9(09)V9(08) VALUE ZERO.
035100
035200 77  WS-DIRTY-PRICE               PIC S9(09)V99 VALUE ZERO.
035300 77  WS-CLEAN-PRICE               PIC S9(09)V99 VALUE ZERO.
035400 77  WS-BUY-DIRTY-PRICE           PIC S9(09)V99 VALUE ZERO.
035500 77  WS-SELL-DIRTY-PRICE          PIC S9(09)V99 VALUE ZERO.
035600 77  WS-FORMULA-LABEL             PIC X(18)     VALUE SPACE.
035700 77  WS-SECONDARY-YIELD-PCT       PIC S9(03)V99 VALUE ZERO.
035800 77  WS-PRIMARY-YIELD-PCT         PIC S9(03)V99 VALUE ZERO.
035900 77  WS-SECONDARY-LABEL           PIC X(18)     VALUE SPACE.
036000 77  WS-PRIMARY-LABEL             PIC X(18)     VALUE SPACE.
036100
036200*-----------------------------------------------------------------
036300* BISECTION SOLVER WORK FIELDS (R9).  ONE SET SHARED BY BOTH
036400* 5210-BISECT-YTM AND 5310-BISECT-MINFIN - ONLY ONE OF THE TWO
036500* IS EVER RUNNING AT A TIME FOR A GIVEN REQUEST.
036600*-----------------------------------------------------------------
036700 77  WS-BISECT-LO                 PIC S9(02)V9(10) VALUE ZERO.
036800 77  WS-BISECT-HI                 PIC S9(02)V9(10) VALUE ZERO.
036900 77  WS-BISECT-MID                PIC S9(02)V9(10) VALUE ZERO.
037000 77  WS-TARGET-PRICE              PIC S9(09)V99 VALUE ZERO.
037100 77  WS-F-LO                      PIC S9(09)V9(06) VALUE ZERO.
037200 77  WS-F-HI                      PIC S9(09)V9(06) VALUE ZERO.
037300 77  WS-F-MID                     PIC S9(09)V9(06) VALUE ZERO.
037400 77  WS-F-SIGN-TEST               PIC S9(09)V9(06) VALUE ZERO.
037500 77  WS-EXPAND-COUNT              PIC 9(02) VALUE ZERO.
037600 77  WS-MAX-EXPAND                PIC 9(02) VALUE 30.
037700 77  WS-ITERATE-COUNT             PIC 9(03) VALUE ZERO.
037800 77  WS-MAX-ITERATE               PIC 9(03) VALUE 200.
037900 77  WS-CONVERGED-SWITCH          PIC X       VALUE "N".
038000     88  BISECT-CONVERGED                 VALUE "Y".
038100
038200*-----------------------------------------------------------------
038300* TRADE REQUEST (TYPE T) WORK FIELDS - R10.
038400*-----------------------------------------------------------------
038500 77  WS-BUY-DATE                  PIC 9(08) VALUE ZERO.
038600 77  WS-SELL-DATE                 PIC 9(08) VALUE ZERO.
038700 77  WS-COUPON-TOTAL              PIC S9(09)V99 VALUE ZERO.
038800 77  WS-TRADE-PROFIT              PIC S9(09)V99 VALUE ZERO.
038900 77  WS-ANNUALIZED-PCT            PIC S9(03)V99 VALUE ZERO.
039000 77  WS-ANNUALIZED-VALID-SWITCH   PIC X       VALUE "N".
039100     88  ANNUALIZED-PCT-IS-VALID          VALUE "Y".
039200 77  WS-COUPONS-RECEIVED-COUNT    PIC 9(02) VALUE ZERO.
039300
039400*-----------------------------------------------------------------
039500* MISCELLANEOUS EDIT FIELDS USED TO MOVE SIGNED WORKING FIELDS
039600* ONTO THE REPORT (THE SHOP'S HOUSE STYLE IS A SEPARATE EDITED
039700* FIELD PER PRINTED AMOUNT, NOT A DIRECT MOVE OF A WORKING FIELD
039800* INTO THE PRINT LINE).
039900*-----------------------------------------------------------------
040000 77  ED-AMOUNT-9-2                PIC -Z(8)9.99.
040100 77  ED-AMOUNT-9-8                PIC -Z(8)9.99999999.
040200 77  ED-PCT-3-2                   PIC -Z(2)9.99.
040300 77  ED-DATE-8                    PIC 9(08).
040400 77  ED-DAYS-5                    PIC Z(4)9.
040500 77  ED-COUNT-6                   PIC ZZZZZ9.
040600 77  ED-PAGE-4                    PIC Z(3)9.
040700
040800*-----------------------------------------------------------------
040900* PRINT LINES.  ONE 01-LEVEL PER REPORT LINE SHAPE; MOVED INTO
041000* RR-PRINT-LINE JUST BEFORE WRITE-TO-PRINTER, THE SAME WAY
041100* DETAIL-LINE/TOTAL-LINE WERE MOVED TO PRINTER-RECORD IN THE
041200* OLD SALES REPORT PROGRAM.
041300*-----------------------------------------------------------------
041400 01  RL-TITLE-LINE.
041500     05  FILLER                    PIC X(07) VALUE "RUN:  ".
041600     05  TL-RUN-DATE              PIC X(10).
041700     05  FILLER                    PIC X(10).
041800     05  FILLER                    PIC X(29) VALUE "OVDP BOND CALCULATOR RESULTS".
041900     05  FILLER                    PIC X(15).
042000     05  FILLER                    PIC X(05) VALUE "PAGE:".
042100     05  FILLER                    PIC X(01).
042200     05  TL-PAGE-NUMBER           PIC X(04).
042300     05  FILLER                    PIC X(51) VALUE SPACE.
042400
042500 01  RL-HEADER-LINE.
042600     05  FILLER                    PIC X(09) VALUE "REQUEST: ".
042700     05  RH-REQ-TYPE              PIC X(01).
042800     05  FILLER                    PIC X(03).
042900     05  FILLER                    PIC X(06) VALUE "ISIN: ".
043000     05  RH-ISIN                  PIC X(12).
043100     05  FILLER                    PIC X(03).
043200     05  FILLER                    PIC X(11) VALUE "CALC DATE:".
043300     05  FILLER                    PIC X(01).
043400     05  RH-CALC-DATE             PIC X(08).
043500     05  FILLER                    PIC X(03).
043600     05  FILLER                    PIC X(10) VALUE "CURRENCY:".
043700     05  FILLER                    PIC X(01).
043800     05  RH-CURRENCY              PIC X(03).
043900     05  FILLER                    PIC X(61) VALUE SPACE.
044000
044100 01  RL-PRICE-LINE.
044200     05  FILLER                    PIC X(07) VALUE "DIRTY:".
044300     05  PL-DIRTY                 PIC X(13).
044400     05  FILLER                    PIC X(03).
044500     05  FILLER                    PIC X(04) VALUE "AI:".
044600     05  PL-ACCRUED               PIC X(13).
044700     05  FILLER                    PIC X(03).
044800     05  FILLER                    PIC X(07) VALUE "CLEAN:".
044900     05  PL-CLEAN                 PIC X(13).
045000     05  FILLER                    PIC X(03).
045100     05  FILLER                    PIC X(07) VALUE "USING".
045200     05  FILLER                    PIC X(01).
045300     05  PL-FORMULA-LABEL         PIC X(18).
045400     05  FILLER                    PIC X(40) VALUE SPACE.
045500
045600 01  RL-CASHFLOW-LINE.
045700     05  FILLER                    PIC X(12) VALUE "   FLOW DATE".
045800     05  FILLER                    PIC X(02).
045900     05  CL-DATE                  PIC X(08).
046000     05  FILLER                    PIC X(04).
046100     05  FILLER                    PIC X(07) VALUE "AMOUNT".
046200     05  FILLER                    PIC X(02).
046300     05  CL-AMOUNT                PIC X(19).
046400     05  FILLER                    PIC X(78) VALUE SPACE.
046500
046600 01  RL-YIELD-LINE.
046700     05  FILLER                    PIC X(10) VALUE "SECONDARY:".
046800     05  FILLER                    PIC X(01).
046900     05  YL-SEC-YIELD             PIC X(07).
047000     05  FILLER                    PIC X(02).
047100     05  FILLER                    PIC X(07) VALUE "USING".
047200     05  FILLER                    PIC X(01).
047300     05  YL-SEC-LABEL             PIC X(18).
047400     05  FILLER                    PIC X(03).
047500     05  FILLER                    PIC X(08) VALUE "PRIMARY:".
047600     05  FILLER                    PIC X(01).
047700     05  YL-PRI-YIELD             PIC X(07).
047800     05  FILLER                    PIC X(02).
047900     05  FILLER                    PIC X(07) VALUE "USING".
048000     05  FILLER                    PIC X(01).
048100     05  YL-PRI-LABEL             PIC X(18).
048200     05  FILLER                    PIC X(03).
048300     05  FILLER                    PIC X(03) VALUE "AI:".
048400     05  YL-ACCRUED               PIC X(13).
048500     05  FILLER                    PIC X(20) VALUE SPACE.
048600
048700 01  RL-TRADE-BUY-LINE.
048800     05  FILLER                    PIC X(05) VALUE "BUY:".
048900     05  FILLER                    PIC X(01).
049000     05  FILLER                    PIC X(11) VALUE "SETTLE DATE".
049100     05  FILLER                    PIC X(01).
049200     05  TB-DATE                  PIC X(08).
049300     05  FILLER                    PIC X(03).
049400     05  FILLER                    PIC X(06) VALUE "YIELD:".
049500     05  TB-YIELD                 PIC X(07).
049600     05  FILLER                    PIC X(03).
049700     05  FILLER                    PIC X(06) VALUE "DIRTY:".
049800     05  TB-DIRTY                 PIC X(13).
049900     05  FILLER                    PIC X(68) VALUE SPACE.
050000
050100 01  RL-TRADE-SELL-LINE.
050200     05  FILLER                    PIC X(05) VALUE "SELL:".
050300     05  FILLER                    PIC X(01).
050400     05  FILLER                    PIC X(11) VALUE "SETTLE DATE".
050500     05  FILLER                    PIC X(01).
050600     05  TS-DATE                  PIC X(08).
050700     05  FILLER                    PIC X(03).
050800     05  FILLER                    PIC X(06) VALUE "YIELD:".
050900     05  TS-YIELD                 PIC X(07).
051000     05  FILLER                    PIC X(03).
051100     05  FILLER                    PIC X(06) VALUE "DIRTY:".
051200     05  TS-DIRTY                 PIC X(13).
051300     05  FILLER                    PIC X(68) VALUE SPACE.
051400
051500 01  RL-TRADE-COUPON-LINE.
051600     05  FILLER                    PIC X(16) VALUE "COUPON RECEIVED:".
051700     05  FILLER                    PIC X(02).
051800     05  TC-DATE                  PIC X(08).
051900     05  FILLER                    PIC X(04).
052000     05  FILLER                    PIC X(07) VALUE "AMOUNT".
052100     05  FILLER                    PIC X(02).
052200     05  TC-AMOUNT                PIC X(13).
052300     05  FILLER                    PIC X(80) VALUE SPACE.
052400
052500 01  RL-TRADE-TOTAL-LINE.
052600     05  FILLER                    PIC X(13) VALUE "COUPON TOTAL:".
052700     05  FILLER                    PIC X(01).
052800     05  TT-COUPON-TOTAL          PIC X(13).
052900     05  FILLER                    PIC X(03).
053000     05  FILLER                    PIC X(07) VALUE "PROFIT:".
053100     05  TT-PROFIT                PIC X(13).
053200     05  FILLER                    PIC X(03).
053300     05  FILLER                    PIC X(11) VALUE "DAYS HELD:".
053400     05  TT-DAYS-HELD             PIC X(05).
053500     05  FILLER                    PIC X(03).
053600     05  FILLER                    PIC X(12) VALUE "ANNUALIZED:".
053700     05  TT-ANNUALIZED-PCT        PIC X(07).
053800     05  FILLER                    PIC X(41) VALUE SPACE.
053900
054000 01  RL-ERROR-LINE.
054100     05  FILLER                    PIC X(08) VALUE "** ERR:".
054200     05  FILLER                    PIC X(02).
054300     05  EL-MESSAGE               PIC X(60).
054400     05  FILLER                    PIC X(62) VALUE SPACE.
054500
054600 01  RL-TRAILER-LINE-1.
054700     05  FILLER                    PIC X(26) VALUE "REQUESTS READ ........:".
054800     05  FILLER                    PIC X(02).
054900     05  T1-READ-COUNT            PIC X(06).
055000     05  FILLER                    PIC X(98) VALUE SPACE.
055100
055200 01  RL-TRAILER-LINE-2.
055300     05  FILLER                    PIC X(26) VALUE "REQUESTS PROCESSED ...:".
055400     05  FILLER                    PIC X(02).
055500     05  T2-PROCESSED-COUNT       PIC X(06).
055600     05  FILLER                    PIC X(98) VALUE SPACE.
055700
055800 01  RL-TRAILER-LINE-3.
055900     05  FILLER                    PIC X(26) VALUE "REQUESTS REJECTED ....:".
056000     05  FILLER                    PIC X(02).
056100     05  T3-REJECTED-COUNT        PIC X(06).
056200     05  FILLER                    PIC X(98) VALUE SPACE.
056300
056400 PROCEDURE DIVISION.
056500 MAIN-LOGIC SECTION.
056600 PROGRAM-BEGIN.
056700
056800     PERFORM OPENING-PROCEDURE.
056900     PERFORM MAIN-PROCESS.
057000     PERFORM CLOSING-PROCEDURE.
057100
057200 PROGRAM-EXIT.
057300     EXIT PROGRAM.
057400
057500 PROGRAM-DONE.
057600     STOP RUN.
057700
057800 OPENING-PROCEDURE.
057900     OPEN INPUT BOND-MASTER-FILE.
058000     PERFORM 2000-LOAD-BOND-TABLE THRU 2000-EXIT.
058100     CLOSE BOND-MASTER-FILE.
058200
058300     OPEN INPUT CALC-REQUEST-FILE.
058400     OPEN OUTPUT RESULTS-REPORT.
058500     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
058600     PERFORM 9910-BUILD-RUN-DATE-DISPLAY.
058700     MOVE ZERO TO WS-PAGE-NUMBER.
058800     PERFORM START-NEW-PAGE.
058900     PERFORM READ-NEXT-REQUEST.
059000
059100 CLOSING-PROCEDURE.
059200     PERFORM 9900-WRITE-TRAILER-COUNTS.
059300     PERFORM END-LAST-PAGE.
059400     CLOSE CALC-REQUEST-FILE.
059500     CLOSE RESULTS-REPORT.
059600
059700 MAIN-PROCESS.
059800     PERFORM 3000-PROCESS-ONE-REQUEST
059900         UNTIL REQUEST-FILE-AT-END.
060000
060100* READ ROUTINES
060200 READ-NEXT-REQUEST.
060300     MOVE "N" TO WS-REQUEST-FILE-AT-END.
060400     READ CALC-REQUEST-FILE
060500         AT END MOVE "Y" TO WS-REQUEST-FILE-AT-END.
060600
060700*-----------------------------------------------------------------
060800* 2000 - LOAD THE SECURITIES MASTER INTO BOND-TABLE.  FEED
060900* ORDER IS KEPT; A DUPLICATE ISIN KEEPS ITS FIRST OCCURRENCE
061000* AND A BLANK ISIN IS SKIPPED (BOND-MASTER-LOOKUP).
061100*-----------------------------------------------------------------
061200 2000-LOAD-BOND-TABLE.
061300     MOVE ZERO TO WS-BOND-ROW-COUNT.
061400     INITIALIZE BOND-TABLE-AREA.
061500     MOVE "N" TO WS-BOND-FILE-AT-END.
061600     PERFORM 2010-READ-NEXT-BOND-RECORD.
061700     PERFORM 2100-LOAD-ONE-BOND-ROW
061800         UNTIL BOND-FILE-AT-END
061900             OR WS-BOND-ROW-COUNT = WS-MAX-BOND-ROWS.
062000 2000-EXIT.
062100     EXIT.
062200
062300 2010-READ-NEXT-BOND-RECORD.
062400     MOVE "N" TO WS-BOND-FILE-AT-END.
062500     READ BOND-MASTER-FILE
062600         AT END MOVE "Y" TO WS-BOND-FILE-AT-END.
062700
062800 2100-LOAD-ONE-BOND-ROW.
062900     IF BM-ISIN = SPACE
063000         PERFORM 2010-READ-NEXT-BOND-RECORD
063100     ELSE
063200         PERFORM 2110-ADD-BOND-ROW-IF-NEW
063300         PERFORM 2010-READ-NEXT-BOND-RECORD.
063400
063500 2110-ADD-BOND-ROW-IF-NEW.
063600     PERFORM 2111-ISIN-ALREADY-IN-TABLE.
063700     IF NOT BOND-WAS-FOUND
063800         PERFORM 2120-ADD-BOND-ROW.
063900
064000* THE TABLE IS INITIALIZED TO SPACES BEFORE THE LOAD (SEE
064100* 2000-LOAD-BOND-TABLE), SO UNUSED TRAILING ROWS CAN NEVER
064200* FALSE-MATCH A REAL (NON-BLANK) ISIN - THE SEARCH CAN SAFELY
064300* RUN THE FULL 500-ROW TABLE EVERY TIME.
064400 2111-ISIN-ALREADY-IN-TABLE.
064500     MOVE "N" TO WS-BOND-FOUND-SWITCH.
064600     SET BT-SRCH-INDEX TO 1.
064700     SEARCH BOND-TABLE
064800         VARYING BT-SRCH-INDEX
064900             AT END
065000                 MOVE "N" TO WS-BOND-FOUND-SWITCH
065100             WHEN BT-ISIN(BT-SRCH-INDEX) = BM-ISIN
065200                 MOVE "Y" TO WS-BOND-FOUND-SWITCH.
065300
065400 2120-ADD-BOND-ROW.
065500     ADD 1 TO WS-BOND-ROW-COUNT.
065600     SET BT-INDEX TO WS-BOND-ROW-COUNT.
065700     MOVE BM-ISIN              TO BT-ISIN(BT-INDEX).
065800     MOVE BM-BOND-TYPE         TO BT-BOND-TYPE(BT-INDEX).
065900     MOVE BM-CURRENCY-CD       TO BT-CURRENCY-CD(BT-INDEX).
066000     MOVE BM-DATE-ISSUE        TO BT-DATE-ISSUE(BT-INDEX).
066100     MOVE BM-PAR-VALUE         TO BT-PAR-VALUE(BT-INDEX).
066200     MOVE BM-COUPON-PER-YEAR   TO BT-COUPON-PER-YEAR(BT-INDEX).
066300     MOVE BM-DATE-MATURITY     TO BT-DATE-MATURITY(BT-INDEX).
066400     MOVE BM-COUPON-RATE       TO BT-COUPON-RATE(BT-INDEX).
066500
066600*-----------------------------------------------------------------
066700* 3000 - ONE CALCULATION REQUEST.  HEADER IS PRINTED FIRST SO
066800* AN ERROR LINE HAS SOMETHING TO HANG UNDER; BOND-MASTER-LOOKUP
066900* (FIND/VALIDATE/NORMALIZE) RUNS BEFORE DISPATCH ON REQUEST
067000* TYPE.
067100*-----------------------------------------------------------------
067200 3000-PROCESS-ONE-REQUEST.
067300     ADD 1 TO WS-REQ-READ-COUNT.
067400     MOVE SPACE TO WS-CUR-CURRENCY-CD.
067500     PERFORM 3100-FIND-BOND-FOR-REQUEST.
067600     IF BOND-WAS-FOUND
067700         PERFORM 3200-VALIDATE-BOND-RECORD
067800     ELSE
067900         MOVE "N" TO WS-BOND-VALID-SWITCH.
068000     IF BOND-WAS-FOUND AND BOND-IS-VALID
068100         PERFORM 3300-NORMALIZE-BOND-FIELDS.
068200* WS-CUR-CURRENCY-CD IS ONLY GOOD AFTER 3300 HAS RUN, SO THE
068300* HEADER LINE WAITS UNTIL THE BOND-MASTER-LOOKUP IS FINISHED.
068400     PERFORM 9000-WRITE-REQUEST-HEADER.
068500     IF BOND-WAS-FOUND AND BOND-IS-VALID
068600         PERFORM 3050-DISPATCH-REQUEST-TYPE
068700         ADD 1 TO WS-REQ-PROCESSED-COUNT
068800     ELSE
068900         PERFORM 3400-WRITE-REJECT-REASON
069000         ADD 1 TO WS-REQ-REJECTED-COUNT.
069100     PERFORM READ-NEXT-REQUEST.
069200
069300 3050-DISPATCH-REQUEST-TYPE.
069400     IF CR-IS-CASHFLOW
069500         PERFORM 7000-DO-CASHFLOW-REQUEST.
069600     IF CR-IS-SECONDARY-PRICE
069700         PERFORM 7100-DO-SECONDARY-PRICE-REQUEST.
069800     IF CR-IS-PRIMARY-PRICE
069900         PERFORM 7200-DO-PRIMARY-PRICE-REQUEST.
070000     IF CR-IS-YIELD
070100         PERFORM 7300-DO-YIELD-REQUEST.
070200     IF CR-IS-TRADE
070300         PERFORM 7400-DO-TRADE-REQUEST.
070400
070500*-----------------------------------------------------------------
070600* 3100/3200/3300 - BOND-MASTER-LOOKUP: FIND, VALIDATE, DEFAULT.
070700*-----------------------------------------------------------------
070800 3100-FIND-BOND-FOR-REQUEST.
070900     MOVE "N" TO WS-BOND-FOUND-SWITCH.
071000     SET BT-SRCH-INDEX TO 1.
071100     SEARCH BOND-TABLE
071200         VARYING BT-SRCH-INDEX
071300             AT END
071400                 MOVE "N" TO WS-BOND-FOUND-SWITCH
071500             WHEN BT-ISIN(BT-SRCH-INDEX) = CR-ISIN
071600                 MOVE "Y" TO WS-BOND-FOUND-SWITCH.
071700     IF BOND-WAS-FOUND
071800         MOVE BT-ISIN(BT-SRCH-INDEX)            TO WS-CUR-ISIN
071900         MOVE BT-BOND-TYPE(BT-SRCH-INDEX)       TO WS-CUR-BOND-TYPE
072000         MOVE BT-CURRENCY-CD(BT-SRCH-INDEX)     TO WS-CUR-CURRENCY-CD
072100         MOVE BT-DATE-ISSUE(BT-SRCH-INDEX)      TO WS-CUR-DATE-ISSUE
072200         MOVE BT-PAR-VALUE(BT-SRCH-INDEX)       TO WS-CUR-PAR-VALUE
072300         MOVE BT-COUPON-PER-YEAR(BT-SRCH-INDEX) TO WS-CUR-COUPON-PER-YEAR
072400         MOVE BT-DATE-MATURITY(BT-SRCH-INDEX)   TO WS-CUR-DATE-MATURITY
072500         MOVE BT-COUPON-RATE(BT-SRCH-INDEX)     TO WS-CUR-COUPON-RATE.
072600
072700 3200-VALIDATE-BOND-RECORD.
072800     MOVE "Y" TO WS-BOND-VALID-SWITCH.
072900     IF WS-CUR-DATE-MATURITY = ZERO
073000         MOVE "N" TO WS-BOND-VALID-SWITCH.
073100
073200 3300-NORMALIZE-BOND-FIELDS.
073300     IF WS-CUR-PAR-VALUE = ZERO
073400         MOVE 1000.00 TO WS-CUR-PAR-VALUE.
073500     IF WS-CUR-CURRENCY-CD = SPACE
073600         MOVE "UAH" TO WS-CUR-CURRENCY-CD.
073700     IF WS-CUR-DATE-ISSUE = ZERO
073800         PERFORM 3310-DEFAULT-DATE-ISSUE.
073900
074000* ISSUE DEFAULTS TO 365 CALENDAR DAYS BEFORE MATURITY WHEN THE
074100* FEED LEAVES IT BLANK.
074200 3310-DEFAULT-DATE-ISSUE.
074300     MOVE WS-CUR-DATE-MATURITY TO DT-WORK-CCYYMMDD.
074400     PERFORM 8000-DATE-TO-SERIAL.
074500     SUBTRACT 365 FROM DT-SERIAL-1.
074600     PERFORM 8100-SERIAL-TO-DATE.
074700     MOVE DT-WORK-CCYYMMDD TO WS-CUR-DATE-ISSUE.
074800
074900 3400-WRITE-REJECT-REASON.
075000     MOVE SPACE TO RL-ERROR-LINE.
075100     IF NOT BOND-WAS-FOUND
075200         MOVE "ISIN NOT FOUND IN SECURITIES MASTER" TO EL-MESSAGE
075300     ELSE
075400         MOVE "BOND RECORD CARRIES NO MATURITY DATE" TO EL-MESSAGE.
075500     PERFORM 9500-WRITE-ERROR-LINE.
075600
075700*-----------------------------------------------------------------
075800* 8000/8100/8200/8300 - DAY-COUNT HELPERS.  SERIAL DAY NUMBER IS
075900* DAYS SINCE 01/01/0001 (PROLEPTIC GREGORIAN) - ONLY DIFFERENCES
076000* ARE EVER USED, SO THE EPOCH ITSELF DOES NOT MATTER.  SEE
076100* WSDATE02 COPYBOOK NOTES.
076200*-----------------------------------------------------------------
076300 8000-DATE-TO-SERIAL.
076400     COMPUTE DT-YEAR-LESS-1 = DT-WORK-CCYY - 1.
076500     DIVIDE DT-YEAR-LESS-1 BY 4 GIVING DT-DIVIDE-QUOTIENT
076600         REMAINDER DT-DIVIDE-REMAINDER.
076700     COMPUTE DT-SERIAL-1 = (365 * DT-YEAR-LESS-1) + DT-DIVIDE-QUOTIENT.
076800     DIVIDE DT-YEAR-LESS-1 BY 100 GIVING DT-DIVIDE-QUOTIENT
076900         REMAINDER DT-DIVIDE-REMAINDER.
077000     SUBTRACT DT-DIVIDE-QUOTIENT FROM DT-SERIAL-1.
077100     DIVIDE DT-YEAR-LESS-1 BY 400 GIVING DT-DIVIDE-QUOTIENT
077200         REMAINDER DT-DIVIDE-REMAINDER.
077300     ADD DT-DIVIDE-QUOTIENT TO DT-SERIAL-1.
077400     ADD 1 TO DT-SERIAL-1.
077500
077600     MOVE DT-WORK-CCYY TO DT-YEAR-WORK.
077700     PERFORM 8300-IS-LEAP-YEAR.
077800     SET DT-CUM-INDEX TO DT-WORK-MM.
077900     ADD DT-MONTH-CUM-DAYS(DT-CUM-INDEX) TO DT-SERIAL-1.
078000     IF DT-WORK-MM > 2 AND DT-IS-LEAP-YEAR
078100         ADD 1 TO DT-SERIAL-1.
078200     ADD DT-WORK-DD TO DT-SERIAL-1.
078300
078400* INVERSE OF 8000-DATE-TO-SERIAL.  AN INITIAL YEAR ESTIMATE IS
078500* REFINED BY 8111/8112 (IT CAN ONLY BE OFF BY AT MOST ONE YEAR)
078600* AND THE MONTH/DAY ARE THEN PULLED OUT BY A BACKWARD SCAN OF
078700* THE CUMULATIVE-MONTH TABLE IN 8113.
078800 8100-SERIAL-TO-DATE.
078900     COMPUTE DT-WORK-CCYY ROUNDED = (DT-SERIAL-1 / 365) + 1.
079000     PERFORM 8110-COMPUTE-JAN1-SERIAL.
079100     PERFORM 8111-YEAR-TOO-HIGH
079200         UNTIL DT-SERIAL-AT-JAN1 NOT > DT-SERIAL-1.
079300     PERFORM 8112-YEAR-TOO-LOW
079400         UNTIL DT-NEXT-JAN1-SERIAL > DT-SERIAL-1.
079500     COMPUTE DT-DAY-OF-YEAR = DT-SERIAL-1 - DT-SERIAL-AT-JAN1 + 1.
079600     MOVE DT-WORK-CCYY TO DT-YEAR-WORK.
079700     PERFORM 8113-FIND-MONTH-AND-DAY.
079800
079900* DT-WORK-CCYY CARRIES THE CANDIDATE YEAR THROUGHOUT THIS AND
080000* THE NEXT TWO PARAGRAPHS - DT-YEAR-WORK IS SCRATCH, CLOBBERED
080100* BY EVERY NESTED CALL TO 8000-DATE-TO-SERIAL, SO IT CANNOT BE
080200* USED TO HOLD THE CANDIDATE ACROSS THE LOOP.
080300 8110-COMPUTE-JAN1-SERIAL.
080400     MOVE 1 TO DT-WORK-MM.
080500     MOVE 1 TO DT-WORK-DD.
080600     PERFORM 8000-DATE-TO-SERIAL.
080700     MOVE DT-SERIAL-1 TO DT-SERIAL-AT-JAN1.
080800     ADD 1 TO DT-WORK-CCYY.
080900     MOVE 1 TO DT-WORK-MM.
081000     MOVE 1 TO DT-WORK-DD.
081100     PERFORM 8000-DATE-TO-SERIAL.
081200     MOVE DT-SERIAL-1 TO DT-NEXT-JAN1-SERIAL.
081300     SUBTRACT 1 FROM DT-WORK-CCYY.
081400
081500 8111-YEAR-TOO-HIGH.
081600     SUBTRACT 1 FROM DT-WORK-CCYY.
081700     PERFORM 8110-COMPUTE-JAN1-SERIAL.
081800
081900 8112-YEAR-TOO-LOW.
082000     ADD 1 TO DT-WORK-CCYY.
082100     PERFORM 8110-COMPUTE-JAN1-SERIAL.
082200
082300* SCANS THE CUMULATIVE-MONTH TABLE BACKWARD FROM DECEMBER FOR
082400* THE LAST MONTH WHOSE CUMULATIVE-DAYS ENTRY IS STILL BELOW
082500* DT-ADJ-DAY-OF-YEAR.  FEBRUARY 29 IN A LEAP YEAR IS THE ONE
082600* DAY-OF-YEAR VALUE THE TABLE CANNOT PLACE DIRECTLY (EVERY
082700* TABLE ENTRY FROM MARCH ON ASSUMES A 28-DAY FEBRUARY) SO IT IS
082800* CAUGHT AS A SPECIAL CASE FIRST.
082900 8113-FIND-MONTH-AND-DAY.
083000     PERFORM 8300-IS-LEAP-YEAR.
083100     MOVE DT-DAY-OF-YEAR TO DT-ADJ-DAY-OF-YEAR.
083200     IF DT-IS-LEAP-YEAR AND DT-DAY-OF-YEAR = 60
083300         MOVE 2 TO DT-WORK-MM
083400         MOVE 29 TO DT-WORK-DD
083500     ELSE
083600         IF DT-IS-LEAP-YEAR AND DT-DAY-OF-YEAR > 60
083700             SUBTRACT 1 FROM DT-ADJ-DAY-OF-YEAR
083800         SET DT-CUM-INDEX TO 12
083900         PERFORM 8114-STEP-MONTH-DOWN
084000             UNTIL DT-MONTH-CUM-DAYS(DT-CUM-INDEX) < DT-ADJ-DAY-OF-YEAR
084100                 OR DT-CUM-INDEX = 1
084200         SET DT-WORK-MM TO DT-CUM-INDEX
084300         COMPUTE DT-WORK-DD =
084400             DT-ADJ-DAY-OF-YEAR - DT-MONTH-CUM-DAYS(DT-CUM-INDEX).
084500
084600 8114-STEP-MONTH-DOWN.
084700     SET DT-CUM-INDEX DOWN BY 1.
084800
084900* SIGNED DAY COUNT, WS-DAYS-DATE-2 MINUS WS-DAYS-DATE-1 -
085000* NEGATIVE WHEN DATE-2 IS EARLIER.  CALLER LOADS BOTH PARAMETER
085100* FIELDS BEFORE PERFORMING THIS PARAGRAPH.
085200 8200-DAYS-BETWEEN.
085300     MOVE WS-DAYS-DATE-1 TO DT-WORK-CCYYMMDD.
085400     PERFORM 8000-DATE-TO-SERIAL.
085500     MOVE DT-SERIAL-1 TO DT-SERIAL-2.
085600     MOVE WS-DAYS-DATE-2 TO DT-WORK-CCYYMMDD.
085700     PERFORM 8000-DATE-TO-SERIAL.
085800     COMPUTE DT-DAYS-BETWEEN = DT-SERIAL-1 - DT-SERIAL-2.
085900
086000* THE SHOP'S STANDARD 400/100/4 LEAP-YEAR TEST (SAME DIVIDE-
086100* REMAINDER CASCADE AS DATE05) - OPERATES ON DT-YEAR-WORK.
086200 8300-IS-LEAP-YEAR.
086300     MOVE "N" TO DT-LEAP-SWITCH.
086400     DIVIDE DT-YEAR-WORK BY 400 GIVING DT-DIVIDE-QUOTIENT
086500         REMAINDER DT-DIVIDE-REMAINDER.
086600     IF DT-DIVIDE-REMAINDER = ZERO
086700         MOVE "Y" TO DT-LEAP-SWITCH
086800     ELSE
086900         DIVIDE DT-YEAR-WORK BY 100 GIVING DT-DIVIDE-QUOTIENT
087000             REMAINDER DT-DIVIDE-REMAINDER
087100         IF DT-DIVIDE-REMAINDER = ZERO
087200             MOVE "N" TO DT-LEAP-SWITCH
087300         ELSE
087400             DIVIDE DT-YEAR-WORK BY 4 GIVING DT-DIVIDE-QUOTIENT
087500                 REMAINDER DT-DIVIDE-REMAINDER
087600             IF DT-DIVIDE-REMAINDER = ZERO
087700                 MOVE "Y" TO DT-LEAP-SWITCH
087800             ELSE
087900                 MOVE "N" TO DT-LEAP-SWITCH.
088000
088100*-----------------------------------------------------------------
088200* 4000 - COUPON-SCHEDULE.  MATURITY GOES IN FIRST, THEN THE
088300* TABLE IS BUILT BACKWARD ONE COUPON PERIOD AT A TIME UNTIL THE
088400* NEXT STEP WOULD FALL BEFORE THE ISSUE DATE, THEN REVERSED SO
088500* IT READS OLDEST-TO-NEWEST (R1).
088600*-----------------------------------------------------------------
088700 4000-GENERATE-COUPON-DATES.
088800     MOVE ZERO TO WS-SCHED-ROW-COUNT.
088900     INITIALIZE COUPON-SCHEDULE-AREA.
089000     ADD 1 TO WS-SCHED-ROW-COUNT.
089100     SET CS-INDEX TO WS-SCHED-ROW-COUNT.
089200     MOVE WS-CUR-DATE-MATURITY TO CS-COUPON-DATE(CS-INDEX).
089300     IF WS-CUR-COUPON-PER-YEAR > ZERO
089400         PERFORM 4020-STEP-BACKWARD-LOOP.
089500     PERFORM 4030-SORT-SCHEDULE-TABLE.
089600 4000-EXIT.
089700     EXIT.
089800
089900* STEP SIZE IN MONTHS IS 12 / COUPONS-PER-YEAR, ROUNDED (R1).
090000* THE LOOP STOPS THE STEP ON OR BEFORE ISSUE-DATE MINUS ONE DAY
090100* - I.E. IT KEEPS STEPPING WHILE THE NEWLY STEPPED DATE IS
090200* STILL ON OR AFTER THE ISSUE DATE.
090300 4020-STEP-BACKWARD-LOOP.
090400     COMPUTE WS-STEP-MONTHS ROUNDED = 12 / WS-CUR-COUPON-PER-YEAR.
090500     MOVE WS-CUR-DATE-ISSUE TO DT-WORK-CCYYMMDD.
090600     PERFORM 8000-DATE-TO-SERIAL.
090700     COMPUTE WS-ISSUE-MINUS-1-SERIAL = DT-SERIAL-1 - 1.
090800     MOVE WS-CUR-DATE-MATURITY TO DT-WORK-CCYYMMDD.
090900     MOVE "N" TO WS-SCHED-DONE-SWITCH.
091000     MOVE ZERO TO WS-SCHED-STEP-COUNT.
091100     PERFORM 4021-STEP-ONE-COUPON-DATE
091200         UNTIL SCHEDULE-STEPPING-DONE
091300             OR WS-SCHED-STEP-COUNT = WS-MAX-SCHED-ROWS.
091400
091500 4021-STEP-ONE-COUPON-DATE.
091600     PERFORM 4100-STEP-DATE-BACK-N-MONTHS.
091700     ADD 1 TO WS-SCHED-STEP-COUNT.
091800     PERFORM 8000-DATE-TO-SERIAL.
091900     IF DT-SERIAL-1 NOT > WS-ISSUE-MINUS-1-SERIAL
092000         MOVE "Y" TO WS-SCHED-DONE-SWITCH
092100     ELSE
092200         ADD 1 TO WS-SCHED-ROW-COUNT
092300         SET CS-INDEX TO WS-SCHED-ROW-COUNT
092400         MOVE DT-WORK-CCYYMMDD TO CS-COUPON-DATE(CS-INDEX).
092500
092600* THE TABLE COMES OUT OF 4020 IN MATURITY-FIRST (DESCENDING)
092700* ORDER WITH NO DUPLICATES AND NOTHING BEFORE THE ISSUE DATE -
092800* A SIMPLE IN-PLACE REVERSAL IS ALL THAT IS NEEDED TO READ IT
092900* OLDEST-TO-NEWEST.
093000 4030-SORT-SCHEDULE-TABLE.
093100     COMPUTE WS-REV-HALF = WS-SCHED-ROW-COUNT / 2.
093200     PERFORM 4031-SWAP-ONE-PAIR
093300         VARYING CS-INDEX FROM 1 BY 1
093400             UNTIL CS-INDEX > WS-REV-HALF.
093500
093600 4031-SWAP-ONE-PAIR.
093700     SET CS-SRCH-INDEX TO WS-SCHED-ROW-COUNT.
093800     SET CS-SRCH-INDEX DOWN BY CS-INDEX.
093900     SET CS-SRCH-INDEX UP BY 1.
094000     MOVE CS-COUPON-DATE(CS-INDEX)      TO WS-SWAP-HOLD.
094100     MOVE CS-COUPON-DATE(CS-SRCH-INDEX) TO CS-COUPON-DATE(CS-INDEX).
094200     MOVE WS-SWAP-HOLD                  TO CS-COUPON-DATE(CS-SRCH-INDEX).
094300
094400* STEPS DT-WORK-CCYYMMDD BACK WS-STEP-MONTHS MONTHS, CLAMPING
094500* THE DAY-OF-MONTH TO THE NEW MONTH'S LAST DAY WHEN IT OVERSHOOTS
094600* (R1 - E.G. 31ST STEPPING INTO A 30-DAY OR FEBRUARY MONTH).
094700 4100-STEP-DATE-BACK-N-MONTHS.
094800     COMPUTE DT-TOTAL-MONTHS =
094900         (DT-WORK-CCYY * 12) + (DT-WORK-MM - 1) - WS-STEP-MONTHS.
095000     COMPUTE DT-YEAR-WORK = DT-TOTAL-MONTHS / 12.
095100     COMPUTE DT-WORK-MM = (DT-TOTAL-MONTHS - (DT-YEAR-WORK * 12)) + 1.
095200     MOVE DT-YEAR-WORK TO DT-WORK-CCYY.
095300     PERFORM 4150-CLAMP-DAY-TO-MONTH-END.
095400
095500 4150-CLAMP-DAY-TO-MONTH-END.
095600     SET DT-DIM-INDEX TO DT-WORK-MM.
095700     MOVE DT-DAYS-IN-MONTH(DT-DIM-INDEX) TO DT-MONTH-LENGTH.
095800     IF DT-WORK-MM = 2
095900         MOVE DT-WORK-CCYY TO DT-YEAR-WORK
096000         PERFORM 8300-IS-LEAP-YEAR
096100         IF DT-IS-LEAP-YEAR
096200             MOVE 29 TO DT-MONTH-LENGTH.
096300     IF DT-WORK-DD > DT-MONTH-LENGTH
096400         MOVE DT-MONTH-LENGTH TO DT-WORK-DD.
096500
096600* COUPON AMOUNT = PAR * RATE / COUPONS-PER-YEAR, NO ROUNDING
096700* (R2) - CARRIED AT 8 DECIMALS IN WS-COUPON-AMT FOR USE BY BOTH
096800* THE CASH-FLOW LISTING (8 DECIMALS) AND THE PRICING FORMULAS.
096900 4200-COMPUTE-COUPON-AMOUNT.
097000     MOVE ZERO TO WS-COUPON-AMT.
097100     IF WS-CUR-COUPON-PER-YEAR > ZERO
097200         COMPUTE WS-COUPON-AMT =
097300             (WS-CUR-PAR-VALUE * WS-CUR-COUPON-RATE) / WS-CUR-COUPON-PER-YEAR.
097400
097500* COUNTS THE SCHEDULE ROWS STRICTLY AFTER WS-CALC-DATE - THIS
097600* IS THE N THAT R5/R6 USE TO DECIDE SIM VS. YTM/MINFIN.
097700 4300-BUILD-FUTURE-CASHFLOWS.
097800     MOVE ZERO TO WS-FUTURE-FLOW-COUNT.
097900     PERFORM 4310-COUNT-ONE-FUTURE-FLOW
098000         VARYING CS-INDEX FROM 1 BY 1
098100             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
098200
098300 4310-COUNT-ONE-FUTURE-FLOW.
098400     IF CS-COUPON-DATE(CS-INDEX) > WS-CALC-DATE
098500         ADD 1 TO WS-FUTURE-FLOW-COUNT.
098600
098700* AMOUNT OF THE FLOW AT THE SCHEDULE ROW CS-INDEX (SET BY THE
098800* CALLER BEFORE THIS PERFORM) - COUPON AMOUNT, PLUS PAR IF THE
098900* FLOW DATE IS THE MATURITY DATE (R4).
099000 4320-COMPUTE-FLOW-AMOUNT.
099100     MOVE WS-COUPON-AMT TO WS-FLOW-AMOUNT.
099200     IF CS-COUPON-DATE(CS-INDEX) = WS-CUR-DATE-MATURITY
099300         ADD WS-CUR-PAR-VALUE TO WS-FLOW-AMOUNT.
099400
099500*-----------------------------------------------------------------
099600* 4400/4500 - R3 ACCRUED INTEREST.  FINDS THE COUPON DATES
099700* BRACKETING WS-CALC-DATE (LAST-COUPON <= CALC < NEXT-COUPON),
099800* FALLING BACK TO ISSUE DATE ON THE LOW END AND MATURITY ON THE
099900* HIGH END, THEN ACCRUES LINEARLY OVER THE BRACKET.
100000*-----------------------------------------------------------------
100100 4400-FIND-LAST-NEXT-COUPON.
100200     MOVE WS-CUR-DATE-ISSUE    TO WS-LAST-COUPON-DATE.
100300     MOVE WS-CUR-DATE-MATURITY TO WS-NEXT-COUPON-DATE.
100400     PERFORM 4410-CHECK-ONE-SCHEDULE-DATE
100500         VARYING CS-INDEX FROM 1 BY 1
100600             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
100700
100800 4410-CHECK-ONE-SCHEDULE-DATE.
100900     IF CS-COUPON-DATE(CS-INDEX) NOT > WS-CALC-DATE
101000         MOVE CS-COUPON-DATE(CS-INDEX) TO WS-LAST-COUPON-DATE.
101100     IF CS-COUPON-DATE(CS-INDEX) > WS-CALC-DATE
101200         IF CS-COUPON-DATE(CS-INDEX) < WS-NEXT-COUPON-DATE
101300             MOVE CS-COUPON-DATE(CS-INDEX) TO WS-NEXT-COUPON-DATE.
101400
101500* LINEAR ACCRUAL: COUPON-AMOUNT * (DAYS SINCE LAST COUPON) /
101600* (DAYS IN THE FULL LAST-TO-NEXT PERIOD) - ROUNDED HALF-AWAY-
101700* FROM-ZERO INTO THE 2-DECIMAL RESULT, SAME AS EVERY OTHER
101800* REPORTED MONEY AMOUNT (R3; WAS LEFT UNROUNDED, TRUNCATING AI
101900* AND THE CLEAN PRICE DERIVED FROM IT - REQ BOF-278).
102000 4500-COMPUTE-ACCRUED-INTEREST.
102100     PERFORM 4400-FIND-LAST-NEXT-COUPON.
102200     MOVE WS-LAST-COUPON-DATE TO WS-DAYS-DATE-1.
102300     MOVE WS-CALC-DATE        TO WS-DAYS-DATE-2.
102400     PERFORM 8200-DAYS-BETWEEN.
102500     MOVE DT-DAYS-BETWEEN TO WS-DAYS-ACCRUED.
102600     MOVE WS-LAST-COUPON-DATE TO WS-DAYS-DATE-1.
102700     MOVE WS-NEXT-COUPON-DATE TO WS-DAYS-DATE-2.
102800     PERFORM 8200-DAYS-BETWEEN.
102900     MOVE DT-DAYS-BETWEEN TO WS-DAYS-IN-PERIOD.
103000     MOVE ZERO TO WS-ACCRUED-INTEREST.
103100     IF WS-DAYS-IN-PERIOD > ZERO
103200         COMPUTE WS-ACCRUED-INTEREST ROUNDED =
103300             WS-COUPON-AMT * WS-DAYS-ACCRUED / WS-DAYS-IN-PERIOD.
103400
103500*-----------------------------------------------------------------
103600* 5000/5010/5020 - R5 SECONDARY-MARKET DIRTY PRICE.  WHEN ONLY
103700* ONE FLOW REMAINS (THE MATURITY FLOW) OR THE BOND CARRIES NO
103800* COUPON (COUPON-AMT ZERO) THE DISCOUNTING COLLAPSES TO SIMPLE
103900* INTEREST (SIM); OTHERWISE EACH FUTURE FLOW IS DISCOUNTED AT A
104000* COMPOUND FRACTIONAL-YEAR RATE (YTM).
104100*-----------------------------------------------------------------
104200 5000-COMPUTE-SECONDARY-PRICE.
104300     PERFORM 4300-BUILD-FUTURE-CASHFLOWS.
104400     IF WS-FUTURE-FLOW-COUNT NOT > 1 OR WS-COUPON-AMT = ZERO
104500         PERFORM 5010-SECONDARY-SIM
104600     ELSE
104700         PERFORM 5020-SECONDARY-YTM.
104800
104900* SIM: DIRTY = REDEMPTION / (1 + YIELD * DAYS-TO-MATURITY/365).
105000 5010-SECONDARY-SIM.
105100     MOVE "SIM" TO WS-FORMULA-LABEL.
105200     SET CS-INDEX TO WS-SCHED-ROW-COUNT.
105300     PERFORM 4320-COMPUTE-FLOW-AMOUNT.
105400     MOVE WS-FLOW-AMOUNT TO WS-REDEMPTION-AMT.
105500     MOVE WS-CALC-DATE TO WS-DAYS-DATE-1.
105600     MOVE WS-CUR-DATE-MATURITY TO WS-DAYS-DATE-2.
105700     PERFORM 8200-DAYS-BETWEEN.
105800     MOVE DT-DAYS-BETWEEN TO WS-DAYS-TO-MATURITY.
105900     COMPUTE WS-YEAR-FRACTION = WS-DAYS-TO-MATURITY / 365.
106000     COMPUTE WS-DISCOUNT-BASE =
106100         1 + (WS-SECONDARY-YIELD-PCT / 100 * WS-YEAR-FRACTION).
106200     COMPUTE WS-DIRTY-PRICE ROUNDED =
106300         WS-REDEMPTION-AMT / WS-DISCOUNT-BASE.
106400
106500* YTM: DIRTY = SUM OVER EACH FUTURE FLOW OF
106600* FLOW / (1+Y)**(DAYS-TO-FLOW/365) - THE ** OPERATOR GIVES THE
106700* FRACTIONAL-YEAR COMPOUNDING WITHOUT AN INTRINSIC FUNCTION.
106800 5020-SECONDARY-YTM.
106900     MOVE "YTM" TO WS-FORMULA-LABEL.
107000     MOVE ZERO TO WS-DIRTY-PRICE-ACCUM.
107100     MOVE ZERO TO WS-DIRTY-PRICE.
107200     COMPUTE WS-YIELD-DECIMAL = WS-SECONDARY-YIELD-PCT / 100.
107300     PERFORM 5021-DISCOUNT-ONE-FLOW
107400         VARYING CS-INDEX FROM 1 BY 1
107500             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
107600     COMPUTE WS-DIRTY-PRICE ROUNDED = WS-DIRTY-PRICE-ACCUM.
107700
107800 5021-DISCOUNT-ONE-FLOW.
107900     IF CS-COUPON-DATE(CS-INDEX) > WS-CALC-DATE
108000         PERFORM 4320-COMPUTE-FLOW-AMOUNT
108100         MOVE WS-CALC-DATE             TO WS-DAYS-DATE-1
108200         MOVE CS-COUPON-DATE(CS-INDEX) TO WS-DAYS-DATE-2
108300         PERFORM 8200-DAYS-BETWEEN
108400         MOVE DT-DAYS-BETWEEN TO WS-DAYS-FLOW
108500         COMPUTE WS-YEAR-FRACTION = WS-DAYS-FLOW / 365
108600         COMPUTE WS-DISCOUNT-FACTOR =
108700             (1 + WS-YIELD-DECIMAL) ** WS-YEAR-FRACTION
108800         ADD (WS-FLOW-AMOUNT / WS-DISCOUNT-FACTOR) TO WS-DIRTY-PRICE-ACCUM.
108900
109000*-----------------------------------------------------------------
109100* 5100/5110/5120 - R6 PRIMARY-MARKET DIRTY PRICE.  SAME SHAPE
109200* AS R5 BUT THE SINGLE-FLOW-OR-ZERO-COUPON CASE IS LABELLED
109300* SIM-PRIMARY AND THE REMAINING CASE USES THE MINFIN DISCOUNTING
109400* CONVENTION, BOTH DRIVEN OFF THE AUCTION/PRIMARY YIELD RATHER
109500* THAN THE SECONDARY MARKET YIELD.
109600*-----------------------------------------------------------------
109700 5100-COMPUTE-PRIMARY-PRICE.
109800     PERFORM 4300-BUILD-FUTURE-CASHFLOWS.
109900     IF WS-FUTURE-FLOW-COUNT NOT > 1 OR WS-COUPON-AMT = ZERO
110000         PERFORM 5110-PRIMARY-SIM
110100     ELSE
110200         PERFORM 5120-PRIMARY-MINFIN.
110300
110400 5110-PRIMARY-SIM.
110500     MOVE "SIM-PRIMARY" TO WS-FORMULA-LABEL.
110600     SET CS-INDEX TO WS-SCHED-ROW-COUNT.
110700     PERFORM 4320-COMPUTE-FLOW-AMOUNT.
110800     MOVE WS-FLOW-AMOUNT TO WS-REDEMPTION-AMT.
110900     MOVE WS-CALC-DATE TO WS-DAYS-DATE-1.
111000     MOVE WS-CUR-DATE-MATURITY TO WS-DAYS-DATE-2.
111100     PERFORM 8200-DAYS-BETWEEN.
111200     MOVE DT-DAYS-BETWEEN TO WS-DAYS-TO-MATURITY.
111300     COMPUTE WS-YEAR-FRACTION = WS-DAYS-TO-MATURITY / 365.
111400     COMPUTE WS-DISCOUNT-BASE =
111500         1 + (WS-PRIMARY-YIELD-PCT / 100 * WS-YEAR-FRACTION).
111600     COMPUTE WS-DIRTY-PRICE ROUNDED =
111700         WS-REDEMPTION-AMT / WS-DISCOUNT-BASE.
111800
111900* MINFIN DISCOUNTING - SAME FRACTIONAL-EXPONENT SHAPE AS YTM,
112000* DRIVEN OFF THE PRIMARY YIELD.
112100 5120-PRIMARY-MINFIN.
112200     MOVE "MINFIN" TO WS-FORMULA-LABEL.
112300     MOVE ZERO TO WS-DIRTY-PRICE-ACCUM.
112400     MOVE ZERO TO WS-DIRTY-PRICE.
112500     COMPUTE WS-YIELD-DECIMAL = WS-PRIMARY-YIELD-PCT / 100.
112600     PERFORM 5021-DISCOUNT-ONE-FLOW
112700         VARYING CS-INDEX FROM 1 BY 1
112800             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
112900     COMPUTE WS-DIRTY-PRICE ROUNDED = WS-DIRTY-PRICE-ACCUM.
113000
113100*-----------------------------------------------------------------
113200* 5200/5210 - R7 SECONDARY YIELD FROM A GIVEN PRICE.  THE
113300* SINGLE-FLOW-OR-ZERO-COUPON CASE INVERTS SIM IN CLOSED FORM;
113400* OTHERWISE R9'S BISECTION SOLVES FOR THE YTM THAT REPRODUCES THE
113500* TARGET PRICE, SEARCHED ON [0.000001, 2.0].
113600*-----------------------------------------------------------------
113700 5200-COMPUTE-SECONDARY-YIELD.
113800     PERFORM 4300-BUILD-FUTURE-CASHFLOWS.
113900     IF WS-FUTURE-FLOW-COUNT NOT > 1 OR WS-COUPON-AMT = ZERO
114000         PERFORM 5201-INVERT-SIM
114100     ELSE
114200         MOVE 0.000001 TO WS-BISECT-LO
114300         MOVE 2.0      TO WS-BISECT-HI
114400         PERFORM 5210-BISECT-YTM
114500         MOVE "YTM-SOLVE" TO WS-FORMULA-LABEL
114600         COMPUTE WS-SECONDARY-YIELD-PCT ROUNDED = WS-BISECT-MID * 100.
114700
114800* CLOSED-FORM INVERSE OF SIM: YIELD = (REDEMPTION/PRICE - 1) *
114900* 365 / DAYS-TO-MATURITY.
115000 5201-INVERT-SIM.
115100     MOVE "SIM-INVERT" TO WS-FORMULA-LABEL.
115200     SET CS-INDEX TO WS-SCHED-ROW-COUNT.
115300     PERFORM 4320-COMPUTE-FLOW-AMOUNT.
115400     MOVE WS-FLOW-AMOUNT TO WS-REDEMPTION-AMT.
115500     MOVE WS-CALC-DATE TO WS-DAYS-DATE-1.
115600     MOVE WS-CUR-DATE-MATURITY TO WS-DAYS-DATE-2.
115700     PERFORM 8200-DAYS-BETWEEN.
115800     MOVE DT-DAYS-BETWEEN TO WS-DAYS-TO-MATURITY.
115900     COMPUTE WS-SECONDARY-YIELD-PCT ROUNDED =
116000         ((WS-REDEMPTION-AMT / WS-TARGET-PRICE) - 1)
116100             * 365 / WS-DAYS-TO-MATURITY * 100.
116200
116300* R9 BISECTION - BRACKET [WS-BISECT-LO, WS-BISECT-HI] IS
116400* EXPANDED (HI TIMES 1.5, UP TO 30 TIMES) UNTIL F(LO) AND F(HI)
116500* STRADDLE ZERO, THEN HALVED (UP TO 200 TIMES) UNTIL F(MID) IS
116600* WITHIN TOLERANCE.  F(Y) = YTM-PRICED-DIRTY(Y) - TARGET-PRICE.
116700 5210-BISECT-YTM.
116800     MOVE ZERO TO WS-EXPAND-COUNT.
116900     COMPUTE WS-SECONDARY-YIELD-PCT = WS-BISECT-LO * 100.
117000     PERFORM 5020-SECONDARY-YTM.
117100     COMPUTE WS-F-LO = WS-DIRTY-PRICE - WS-TARGET-PRICE.
117200     COMPUTE WS-SECONDARY-YIELD-PCT = WS-BISECT-HI * 100.
117300     PERFORM 5020-SECONDARY-YTM.
117400     COMPUTE WS-F-HI = WS-DIRTY-PRICE - WS-TARGET-PRICE.
117500     COMPUTE WS-F-SIGN-TEST = WS-F-LO * WS-F-HI.
117600     PERFORM 5211-EXPAND-BRACKET
117700         UNTIL WS-F-SIGN-TEST NOT > ZERO
117800             OR WS-EXPAND-COUNT = WS-MAX-EXPAND.
117900     MOVE "N" TO WS-CONVERGED-SWITCH.
118000     MOVE ZERO TO WS-ITERATE-COUNT.
118100     PERFORM 5212-HALVE-BRACKET
118200         UNTIL BISECT-CONVERGED
118300             OR WS-ITERATE-COUNT = WS-MAX-ITERATE.
118400
118500 5211-EXPAND-BRACKET.
118600     ADD 1 TO WS-EXPAND-COUNT.
118700     COMPUTE WS-BISECT-HI = WS-BISECT-HI * 1.5.
118800     COMPUTE WS-SECONDARY-YIELD-PCT = WS-BISECT-HI * 100.
118900     PERFORM 5020-SECONDARY-YTM.
119000     COMPUTE WS-F-HI = WS-DIRTY-PRICE - WS-TARGET-PRICE.
119100     COMPUTE WS-F-SIGN-TEST = WS-F-LO * WS-F-HI.
119200
119300 5212-HALVE-BRACKET.
119400     ADD 1 TO WS-ITERATE-COUNT.
119500     COMPUTE WS-BISECT-MID = (WS-BISECT-LO + WS-BISECT-HI) / 2.
119600     COMPUTE WS-SECONDARY-YIELD-PCT = WS-BISECT-MID * 100.
119700     PERFORM 5020-SECONDARY-YTM.
119800     COMPUTE WS-F-MID = WS-DIRTY-PRICE - WS-TARGET-PRICE.
119900     IF WS-F-MID < ZERO
120000         COMPUTE WS-F-MID = ZERO - WS-F-MID.
120100     IF WS-F-MID < 0.00000001
120200         MOVE "Y" TO WS-CONVERGED-SWITCH
120300     ELSE
120400         COMPUTE WS-F-SIGN-TEST = WS-F-LO * WS-F-MID
120500         IF WS-F-SIGN-TEST NOT > ZERO
120600             MOVE WS-BISECT-MID TO WS-BISECT-HI
120700         ELSE
120800             MOVE WS-BISECT-MID TO WS-BISECT-LO
120900             MOVE WS-F-MID      TO WS-F-LO.
121000
121100*-----------------------------------------------------------------
121200* 5300/5310 - R8 PRIMARY YIELD FROM A GIVEN PRICE.  SAME SHAPE
121300* AS R7 BUT DRIVES OFF SIM-PRIMARY/MINFIN AND SEARCHES
121400* [0.000001, 5.0].
121500*-----------------------------------------------------------------
121600 5300-COMPUTE-PRIMARY-YIELD.
121700     PERFORM 4300-BUILD-FUTURE-CASHFLOWS.
121800     IF WS-FUTURE-FLOW-COUNT NOT > 1 OR WS-COUPON-AMT = ZERO
121900         PERFORM 5301-INVERT-SIM-PRIMARY
122000     ELSE
122100         MOVE 0.000001 TO WS-BISECT-LO
122200         MOVE 5.0      TO WS-BISECT-HI
122300         PERFORM 5310-BISECT-MINFIN
122400         MOVE "MINFIN-SOLVE" TO WS-FORMULA-LABEL
122500         COMPUTE WS-PRIMARY-YIELD-PCT ROUNDED = WS-BISECT-MID * 100.
122600
122700 5301-INVERT-SIM-PRIMARY.
122800     MOVE "SIM-INVERT-PRIMARY" TO WS-FORMULA-LABEL.
122900     SET CS-INDEX TO WS-SCHED-ROW-COUNT.
123000     PERFORM 4320-COMPUTE-FLOW-AMOUNT.
123100     MOVE WS-FLOW-AMOUNT TO WS-REDEMPTION-AMT.
123200     MOVE WS-CALC-DATE TO WS-DAYS-DATE-1.
123300     MOVE WS-CUR-DATE-MATURITY TO WS-DAYS-DATE-2.
123400     PERFORM 8200-DAYS-BETWEEN.
123500     MOVE DT-DAYS-BETWEEN TO WS-DAYS-TO-MATURITY.
123600     COMPUTE WS-PRIMARY-YIELD-PCT ROUNDED =
123700         ((WS-REDEMPTION-AMT / WS-TARGET-PRICE) - 1)
123800             * 365 / WS-DAYS-TO-MATURITY * 100.
123900
124000* SAME BISECTION SHAPE AS 5210, DRIVING 5100-COMPUTE-PRIMARY-
124100* PRICE (MINFIN/SIM-PRIMARY) INSTEAD OF THE SECONDARY FORMULAS.
124200 5310-BISECT-MINFIN.
124300     MOVE ZERO TO WS-EXPAND-COUNT.
124400     COMPUTE WS-PRIMARY-YIELD-PCT = WS-BISECT-LO * 100.
124500     PERFORM 5100-COMPUTE-PRIMARY-PRICE.
124600     COMPUTE WS-F-LO = WS-DIRTY-PRICE - WS-TARGET-PRICE.
124700     COMPUTE WS-PRIMARY-YIELD-PCT = WS-BISECT-HI * 100.
124800     PERFORM 5100-COMPUTE-PRIMARY-PRICE.
124900     COMPUTE WS-F-HI = WS-DIRTY-PRICE - WS-TARGET-PRICE.
125000     COMPUTE WS-F-SIGN-TEST = WS-F-LO * WS-F-HI.
125100     PERFORM 5311-EXPAND-BRACKET
125200         UNTIL WS-F-SIGN-TEST NOT > ZERO
125300             OR WS-EXPAND-COUNT = WS-MAX-EXPAND.
125400     MOVE "N" TO WS-CONVERGED-SWITCH.
125500     MOVE ZERO TO WS-ITERATE-COUNT.
125600     PERFORM 5312-HALVE-BRACKET
125700         UNTIL BISECT-CONVERGED
125800             OR WS-ITERATE-COUNT = WS-MAX-ITERATE.
125900
126000 5311-EXPAND-BRACKET.
126100     ADD 1 TO WS-EXPAND-COUNT.
126200     COMPUTE WS-BISECT-HI = WS-BISECT-HI * 1.5.
126300     COMPUTE WS-PRIMARY-YIELD-PCT = WS-BISECT-HI * 100.
126400     PERFORM 5100-COMPUTE-PRIMARY-PRICE.
126500     COMPUTE WS-F-HI = WS-DIRTY-PRICE - WS-TARGET-PRICE.
126600     COMPUTE WS-F-SIGN-TEST = WS-F-LO * WS-F-HI.
126700
126800 5312-HALVE-BRACKET.
126900     ADD 1 TO WS-ITERATE-COUNT.
127000     COMPUTE WS-BISECT-MID = (WS-BISECT-LO + WS-BISECT-HI) / 2.
127100     COMPUTE WS-PRIMARY-YIELD-PCT = WS-BISECT-MID * 100.
127200     PERFORM 5100-COMPUTE-PRIMARY-PRICE.
127300     COMPUTE WS-F-MID = WS-DIRTY-PRICE - WS-TARGET-PRICE.
127400     IF WS-F-MID < ZERO
127500         COMPUTE WS-F-MID = ZERO - WS-F-MID.
127600     IF WS-F-MID < 0.00000001
127700         MOVE "Y" TO WS-CONVERGED-SWITCH
127800     ELSE
127900         COMPUTE WS-F-SIGN-TEST = WS-F-LO * WS-F-MID
128000         IF WS-F-SIGN-TEST NOT > ZERO
128100             MOVE WS-BISECT-MID TO WS-BISECT-HI
128200         ELSE
128300             MOVE WS-BISECT-MID TO WS-BISECT-LO
128400             MOVE WS-F-MID      TO WS-F-LO.
128500
128600*-----------------------------------------------------------------
128700* 6000/6100 - R10 TRADE OUTCOME.  BUY AND SELL DIRTY PRICES ARE
128800* BOTH SECONDARY-MARKET (R5) PRICES AT THEIR OWN SETTLEMENT
128900* DATE/YIELD; PROFIT ADDS BACK EVERY SCHEDULE FLOW PAID AFTER
129000* THE BUY DATE AND ON OR BEFORE THE SELL DATE, PAR INCLUDED.
129100*-----------------------------------------------------------------
129200 6000-COMPUTE-TRADE-OUTCOME.
129300     MOVE CR-CALC-DATE  TO WS-BUY-DATE.
129400     MOVE CR-SELL-DATE  TO WS-SELL-DATE.
129500     MOVE WS-BUY-DATE  TO WS-CALC-DATE.
129600     MOVE CR-YIELD-PCT TO WS-SECONDARY-YIELD-PCT.
129700     PERFORM 5000-COMPUTE-SECONDARY-PRICE.
129800     MOVE WS-DIRTY-PRICE TO WS-BUY-DIRTY-PRICE.
129900     MOVE WS-SELL-DATE TO WS-CALC-DATE.
130000     MOVE CR-SELL-YIELD-PCT TO WS-SECONDARY-YIELD-PCT.
130100     PERFORM 5000-COMPUTE-SECONDARY-PRICE.
130200     MOVE WS-DIRTY-PRICE TO WS-SELL-DIRTY-PRICE.
130300     PERFORM 6100-SUM-COUPONS-IN-WINDOW.
130400     COMPUTE WS-TRADE-PROFIT =
130500         WS-SELL-DIRTY-PRICE - WS-BUY-DIRTY-PRICE + WS-COUPON-TOTAL.
130600     MOVE WS-BUY-DATE  TO WS-DAYS-DATE-1.
130700     MOVE WS-SELL-DATE TO WS-DAYS-DATE-2.
130800     PERFORM 8200-DAYS-BETWEEN.
130900     MOVE DT-DAYS-BETWEEN TO WS-DAYS-HELD.
131000     MOVE "N" TO WS-ANNUALIZED-VALID-SWITCH.
131100     IF WS-DAYS-HELD > ZERO
131200         MOVE "Y" TO WS-ANNUALIZED-VALID-SWITCH
131300         COMPUTE WS-ANNUALIZED-PCT ROUNDED =
131400             WS-TRADE-PROFIT / WS-BUY-DIRTY-PRICE * 365 / WS-DAYS-HELD * 100.
131500
131600* COUPONS RECEIVED AFTER THE BUY DATE AND ON OR BEFORE THE SELL
131700* DATE - REDEMPTION PAR IS PICKED UP AUTOMATICALLY WHEN THE
131800* MATURITY ROW FALLS IN THAT WINDOW, SINCE 4320 ADDS PAR TO THE
131900* MATURITY FLOW (R4).  THE SCHEDULE IS BUILT ONCE, OFF THE
132000* SELL-DATE CALL TO 5000 ABOVE, SO IT ALREADY COVERS THE WHOLE
132100* WINDOW.
132200 6100-SUM-COUPONS-IN-WINDOW.
132300     MOVE ZERO TO WS-COUPON-TOTAL.
132400     MOVE ZERO TO WS-COUPONS-RECEIVED-COUNT.
132500     PERFORM 6110-CHECK-ONE-COUPON-DATE
132600         VARYING CS-INDEX FROM 1 BY 1
132700             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
132800
132900 6110-CHECK-ONE-COUPON-DATE.
133000     IF CS-COUPON-DATE(CS-INDEX) > WS-BUY-DATE
133100         IF CS-COUPON-DATE(CS-INDEX) NOT > WS-SELL-DATE
133200             ADD 1 TO WS-COUPONS-RECEIVED-COUNT
133300             PERFORM 4320-COMPUTE-FLOW-AMOUNT
133400             ADD WS-FLOW-AMOUNT TO WS-COUPON-TOTAL.
133500
133600*-----------------------------------------------------------------
133700* 7000 SERIES - ONE PARAGRAPH PER REQUEST TYPE, CALLED BY
133800* 3050-DISPATCH-REQUEST-TYPE ONCE THE BOND-MASTER-LOOKUP HAS
133900* SUCCEEDED.  EACH BUILDS ITS OWN COUPON SCHEDULE BEFORE USING
134000* IT - THE SCHEDULE DEPENDS ONLY ON THE BOND, NOT ON WHICH
134100* REQUEST TYPE IS RUNNING.
134200*-----------------------------------------------------------------
134300 7000-DO-CASHFLOW-REQUEST.
134400     MOVE CR-CALC-DATE TO WS-CALC-DATE.
134500     PERFORM 4000-GENERATE-COUPON-DATES THRU 4000-EXIT.
134600     PERFORM 4200-COMPUTE-COUPON-AMOUNT.
134700     PERFORM 9200-WRITE-CASHFLOW-LINES.
134800
134900 7100-DO-SECONDARY-PRICE-REQUEST.
135000     MOVE CR-CALC-DATE TO WS-CALC-DATE.
135100     MOVE CR-YIELD-PCT TO WS-SECONDARY-YIELD-PCT.
135200     PERFORM 4000-GENERATE-COUPON-DATES THRU 4000-EXIT.
135300     PERFORM 4200-COMPUTE-COUPON-AMOUNT.
135400     PERFORM 4500-COMPUTE-ACCRUED-INTEREST.
135500     PERFORM 5000-COMPUTE-SECONDARY-PRICE.
135600     COMPUTE WS-CLEAN-PRICE = WS-DIRTY-PRICE - WS-ACCRUED-INTEREST.
135700     PERFORM 9100-WRITE-PRICE-DETAIL.
135800
135900 7200-DO-PRIMARY-PRICE-REQUEST.
136000     MOVE CR-CALC-DATE TO WS-CALC-DATE.
136100     MOVE CR-YIELD-PCT TO WS-PRIMARY-YIELD-PCT.
136200     PERFORM 4000-GENERATE-COUPON-DATES THRU 4000-EXIT.
136300     PERFORM 4200-COMPUTE-COUPON-AMOUNT.
136400     PERFORM 4500-COMPUTE-ACCRUED-INTEREST.
136500     PERFORM 5100-COMPUTE-PRIMARY-PRICE.
136600     COMPUTE WS-CLEAN-PRICE = WS-DIRTY-PRICE - WS-ACCRUED-INTEREST.
136700     PERFORM 9100-WRITE-PRICE-DETAIL.
136800
136900* BOTH THE SECONDARY AND THE PRIMARY YIELD ARE SOLVED FOR AND
137000* PRINTED SIDE BY SIDE (R7 AND R8) - THE FEED DOES NOT SAY WHICH
137100* MARKET THE GIVEN PRICE CAME FROM.
137200 7300-DO-YIELD-REQUEST.
137300     MOVE CR-CALC-DATE   TO WS-CALC-DATE.
137400     MOVE CR-PRICE-DIRTY TO WS-TARGET-PRICE.
137500     PERFORM 4000-GENERATE-COUPON-DATES THRU 4000-EXIT.
137600     PERFORM 4200-COMPUTE-COUPON-AMOUNT.
137700     PERFORM 4500-COMPUTE-ACCRUED-INTEREST.
137800     PERFORM 5200-COMPUTE-SECONDARY-YIELD.
137900     MOVE WS-FORMULA-LABEL TO WS-SECONDARY-LABEL.
138000     PERFORM 5300-COMPUTE-PRIMARY-YIELD.
138100     MOVE WS-FORMULA-LABEL TO WS-PRIMARY-LABEL.
138200     PERFORM 9300-WRITE-YIELD-DETAIL.
138300
138400 7400-DO-TRADE-REQUEST.
138500     PERFORM 4000-GENERATE-COUPON-DATES THRU 4000-EXIT.
138600     PERFORM 4200-COMPUTE-COUPON-AMOUNT.
138700     PERFORM 6000-COMPUTE-TRADE-OUTCOME.
138800     PERFORM 9400-WRITE-TRADE-DETAIL.
138900
139000*-----------------------------------------------------------------
139100* PAGE-CONTROL PARAGRAPHS - SAME SHAPE AS THE OLD SALES REPORT
139200* PROGRAM'S START-NEW-PAGE/END-LAST-PAGE/FORM-FEED/WRITE-TO-
139300* PRINTER GROUP, RUN AGAINST RESULTS-REPORT INSTEAD OF THE
139400* SALES DETAIL PRINTER FILE.
139500*-----------------------------------------------------------------
139600 START-NEW-PAGE.
139700     ADD 1 TO WS-PAGE-NUMBER.
139800     MOVE ZERO TO WS-LINE-COUNT.
139900     MOVE SPACE TO RL-TITLE-LINE.
140000     MOVE ED-RUN-DATE-DISPLAY TO TL-RUN-DATE.
140100     MOVE WS-PAGE-NUMBER TO ED-PAGE-4.
140200     MOVE ED-PAGE-4 TO TL-PAGE-NUMBER.
140300     MOVE RL-TITLE-LINE TO RR-PRINT-LINE.
140400     WRITE RR-PRINT-LINE AFTER ADVANCING C01.
140500     ADD 1 TO WS-LINE-COUNT.
140600     PERFORM LINE-FEED.
140700
140800 END-LAST-PAGE.
140900     PERFORM FORM-FEED.
141000
141100 FORM-FEED.
141200     MOVE SPACE TO RR-PRINT-LINE.
141300     WRITE RR-PRINT-LINE AFTER ADVANCING C01.
141400
141500 WRITE-TO-PRINTER.
141600     WRITE RR-PRINT-LINE AFTER ADVANCING 1 LINE.
141700     ADD 1 TO WS-LINE-COUNT.
141800     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
141900         PERFORM START-NEW-PAGE.
142000
142100 LINE-FEED.
142200     MOVE SPACE TO RR-PRINT-LINE.
142300     WRITE RR-PRINT-LINE AFTER ADVANCING 1 LINE.
142400     ADD 1 TO WS-LINE-COUNT.
142500
142600* BUILDS THE MM/DD/YY RUN-DATE DISPLAY ONCE AT START-UP FROM
142700* THE SYSTEM DATE - EVERY PAGE TITLE LINE MOVES IT OUT OF
142800* ED-RUN-DATE-DISPLAY RATHER THAN RE-DERIVING IT.
142900 9910-BUILD-RUN-DATE-DISPLAY.
143000     STRING RD-MM DELIMITED BY SIZE
143100         "/"  DELIMITED BY SIZE
143200         RD-DD DELIMITED BY SIZE
143300         "/"  DELIMITED BY SIZE
143400         RD-YY DELIMITED BY SIZE
143500         INTO ED-RUN-DATE-DISPLAY.
143600
143700*-----------------------------------------------------------------
143800* 9000 SERIES - REPORT LINE ASSEMBLY.  EVERY EDITED AMOUNT
143900* GOES THROUGH ONE OF THE ED- FIELDS BEFORE IT IS MOVED TO THE
144000* PRINT LINE, THE SAME TWO-STEP THE OLD SALES REPORT USED FOR
144100* ITS DOLLAR AND QUANTITY COLUMNS.
144200*-----------------------------------------------------------------
144300 9000-WRITE-REQUEST-HEADER.
144400     IF WS-LINE-COUNT + 6 > WS-MAXIMUM-LINES
144500         PERFORM START-NEW-PAGE.
144600     PERFORM LINE-FEED.
144700     MOVE SPACE TO RL-HEADER-LINE.
144800     MOVE CR-REQ-TYPE        TO RH-REQ-TYPE.
144900     MOVE CR-ISIN            TO RH-ISIN.
145000     MOVE CR-CALC-DATE       TO RH-CALC-DATE.
145100     MOVE WS-CUR-CURRENCY-CD TO RH-CURRENCY.
145200     MOVE RL-HEADER-LINE TO RR-PRINT-LINE.
145300     PERFORM WRITE-TO-PRINTER.
145400
145500 9100-WRITE-PRICE-DETAIL.
145600     MOVE SPACE TO RL-PRICE-LINE.
145700     MOVE WS-DIRTY-PRICE TO ED-AMOUNT-9-2.
145800     MOVE ED-AMOUNT-9-2 TO PL-DIRTY.
145900     MOVE WS-ACCRUED-INTEREST TO ED-AMOUNT-9-2.
146000     MOVE ED-AMOUNT-9-2 TO PL-ACCRUED.
146100     MOVE WS-CLEAN-PRICE TO ED-AMOUNT-9-2.
146200     MOVE ED-AMOUNT-9-2 TO PL-CLEAN.
146300     MOVE WS-FORMULA-LABEL TO PL-FORMULA-LABEL.
146400     MOVE RL-PRICE-LINE TO RR-PRINT-LINE.
146500     PERFORM WRITE-TO-PRINTER.
146600
146700 9200-WRITE-CASHFLOW-LINES.
146800     PERFORM 9210-WRITE-ONE-CASHFLOW-LINE
146900         VARYING CS-INDEX FROM 1 BY 1
147000             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
147100
147200 9210-WRITE-ONE-CASHFLOW-LINE.
147300     IF CS-COUPON-DATE(CS-INDEX) > WS-CALC-DATE
147400         PERFORM 4320-COMPUTE-FLOW-AMOUNT
147500         MOVE SPACE TO RL-CASHFLOW-LINE
147600         MOVE CS-COUPON-DATE(CS-INDEX) TO CL-DATE
147700         MOVE WS-FLOW-AMOUNT TO ED-AMOUNT-9-8
147800         MOVE ED-AMOUNT-9-8 TO CL-AMOUNT
147900         MOVE RL-CASHFLOW-LINE TO RR-PRINT-LINE
148000         PERFORM WRITE-TO-PRINTER.
148100
148200 9300-WRITE-YIELD-DETAIL.
148300     MOVE SPACE TO RL-YIELD-LINE.
148400     MOVE WS-SECONDARY-YIELD-PCT TO ED-PCT-3-2.
148500     MOVE ED-PCT-3-2 TO YL-SEC-YIELD.
148600     MOVE WS-SECONDARY-LABEL TO YL-SEC-LABEL.
148700     MOVE WS-PRIMARY-YIELD-PCT TO ED-PCT-3-2.
148800     MOVE ED-PCT-3-2 TO YL-PRI-YIELD.
148900     MOVE WS-PRIMARY-LABEL TO YL-PRI-LABEL.
149000     MOVE WS-ACCRUED-INTEREST TO ED-AMOUNT-9-2.
149100     MOVE ED-AMOUNT-9-2 TO YL-ACCRUED.
149200     MOVE RL-YIELD-LINE TO RR-PRINT-LINE.
149300     PERFORM WRITE-TO-PRINTER.
149400
149500* BUY AND SELL LINES, THEN ONE LINE PER COUPON RECEIVED DURING
149600* THE HOLDING PERIOD, THEN THE TOTALS LINE (R10).
149700 9400-WRITE-TRADE-DETAIL.
149800     MOVE SPACE TO RL-TRADE-BUY-LINE.
149900     MOVE WS-BUY-DATE TO TB-DATE.
150000     MOVE CR-YIELD-PCT TO ED-PCT-3-2.
150100     MOVE ED-PCT-3-2 TO TB-YIELD.
150200     MOVE WS-BUY-DIRTY-PRICE TO ED-AMOUNT-9-2.
150300     MOVE ED-AMOUNT-9-2 TO TB-DIRTY.
150400     MOVE RL-TRADE-BUY-LINE TO RR-PRINT-LINE.
150500     PERFORM WRITE-TO-PRINTER.
150600
150700     MOVE SPACE TO RL-TRADE-SELL-LINE.
150800     MOVE WS-SELL-DATE TO TS-DATE.
150900     MOVE CR-SELL-YIELD-PCT TO ED-PCT-3-2.
151000     MOVE ED-PCT-3-2 TO TS-YIELD.
151100     MOVE WS-SELL-DIRTY-PRICE TO ED-AMOUNT-9-2.
151200     MOVE ED-AMOUNT-9-2 TO TS-DIRTY.
151300     MOVE RL-TRADE-SELL-LINE TO RR-PRINT-LINE.
151400     PERFORM WRITE-TO-PRINTER.
151500
151600     PERFORM 9410-WRITE-ONE-TRADE-COUPON
151700         VARYING CS-INDEX FROM 1 BY 1
151800             UNTIL CS-INDEX > WS-SCHED-ROW-COUNT.
151900
152000     MOVE SPACE TO RL-TRADE-TOTAL-LINE.
152100     MOVE WS-COUPON-TOTAL TO ED-AMOUNT-9-2.
152200     MOVE ED-AMOUNT-9-2 TO TT-COUPON-TOTAL.
152300     MOVE WS-TRADE-PROFIT TO ED-AMOUNT-9-2.
152400     MOVE ED-AMOUNT-9-2 TO TT-PROFIT.
152500     MOVE WS-DAYS-HELD TO ED-DAYS-5.
152600     MOVE ED-DAYS-5 TO TT-DAYS-HELD.
152700     IF ANNUALIZED-PCT-IS-VALID
152800         MOVE WS-ANNUALIZED-PCT TO ED-PCT-3-2
152900         MOVE ED-PCT-3-2 TO TT-ANNUALIZED-PCT
153000     ELSE
153100         MOVE "    N/A" TO TT-ANNUALIZED-PCT.
153200     MOVE RL-TRADE-TOTAL-LINE TO RR-PRINT-LINE.
153300     PERFORM WRITE-TO-PRINTER.
153400
153500* SAME WINDOW AS 6110 ABOVE - AFTER THE BUY DATE, ON OR BEFORE
153600* THE SELL DATE.  THE AMOUNT PRINTED IS THE ROW'S ACTUAL FLOW
153700* (4320-COMPUTE-FLOW-AMOUNT), NOT THE BARE PER-PERIOD RATE, SO A
153800* MATURITY ROW FALLING INSIDE THE WINDOW SHOWS ITS REDEMPTION
153900* PAR RIGHT ON THIS LINE, NOT JUST FOLDED INTO THE TOTALS LINE
154000* (REQ BOF-281).
154100 9410-WRITE-ONE-TRADE-COUPON.
154200     IF CS-COUPON-DATE(CS-INDEX) > WS-BUY-DATE
154300         IF CS-COUPON-DATE(CS-INDEX) NOT > WS-SELL-DATE
154400             PERFORM 4320-COMPUTE-FLOW-AMOUNT
154500             MOVE SPACE TO RL-TRADE-COUPON-LINE
154600             MOVE CS-COUPON-DATE(CS-INDEX) TO TC-DATE
154700             MOVE WS-FLOW-AMOUNT TO ED-AMOUNT-9-2
154800             MOVE ED-AMOUNT-9-2 TO TC-AMOUNT
154900             MOVE RL-TRADE-COUPON-LINE TO RR-PRINT-LINE
155000             PERFORM WRITE-TO-PRINTER.
155100
155200 9500-WRITE-ERROR-LINE.
155300     MOVE RL-ERROR-LINE TO RR-PRINT-LINE.
155400     PERFORM WRITE-TO-PRINTER.
155500
155600* FINAL CONTROL COUNTS - READ/PROCESSED/REJECTED (NO CONTROL
155700* BREAKS IN THIS REPORT BEYOND THE PER-REQUEST DETAIL BLOCKS).
155800 9900-WRITE-TRAILER-COUNTS.
155900     PERFORM LINE-FEED.
156000     MOVE SPACE TO RL-TRAILER-LINE-1.
156100     MOVE WS-REQ-READ-COUNT TO ED-COUNT-6.
156200     MOVE ED-COUNT-6 TO T1-READ-COUNT.
156300     MOVE RL-TRAILER-LINE-1 TO RR-PRINT-LINE.
156400     PERFORM WRITE-TO-PRINTER.
156500
156600     MOVE SPACE TO RL-TRAILER-LINE-2.
156700     MOVE WS-REQ-PROCESSED-COUNT TO ED-COUNT-6.
156800     MOVE ED-COUNT-6 TO T2-PROCESSED-COUNT.
156900     MOVE RL-TRAILER-LINE-2 TO RR-PRINT-LINE.
157000     PERFORM WRITE-TO-PRINTER.
157100
157200     MOVE SPACE TO RL-TRAILER-LINE-3.
157300     MOVE WS-REQ-REJECTED-COUNT TO ED-COUNT-6.
157400     MOVE ED-COUNT-6 TO T3-REJECTED-COUNT.
157500     MOVE RL-TRAILER-LINE-3 TO RR-PRINT-LINE.
157600     PERFORM WRITE-TO-PRINTER.
157700
