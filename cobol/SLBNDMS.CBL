000100*---------------------------------------------------------------
000200* SLBNDMS.CBL
000300* SELECT for the securities master (one row per ISIN).
000400* Shared by every program that has to look up a bond; COPY
000500* this member into FILE-CONTROL ahead of the FD copybook
000600* FDBNDMS.CBL.
000700*---------------------------------------------------------------
000800* 03/14/89  RJH  INITIAL RELEASE (REQ BOF-114).
000900* 11/09/98  LMK  Y2K - NO CHANGE REQUIRED, ASSIGN NAME ONLY.
001000*---------------------------------------------------------------
001100     SELECT BOND-MASTER-FILE
001200         ASSIGN TO "BNDMSTR"
001300         ORGANIZATION IS SEQUENTIAL.
